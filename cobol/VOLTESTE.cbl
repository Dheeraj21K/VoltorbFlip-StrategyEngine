000100*----------------------------------------------------------------*
000200* PROGRAMA..: VOLTESTE.
000300* ANALISTA..: F3390271 MARISA TEIXEIRA AGUIAR
000400* AUTOR.....: F3390271 MARISA TEIXEIRA AGUIAR
000500* OBJETIVO..: Bateria de autoteste do motor VOLTORB FLIP - monta
000600*             tabuleiros canonicos na area VOLSB742-DADOS, chama
000700*             VOLSB740/VOLSB742 como o driver VOLP0741 faria, e
000800*             confere os campos de resposta cujo valor e certo
000900*             por construcao do tabuleiro. Roda isolado, fora do
001000*             fluxo batch, a partir de um passo de JCL proprio.
001100* COMPILACAO: COBOL MVS - BATCH
001200*----------------------------------------------------------------*
001300* VRS0001 02.09.1989 - F3390271 - IMPLANTACAO. CASO 1 (TABULEIRO
001400*                       TOTALMENTE VOLTORB - VITORIA IMEDIATA) E
001500*                       CASO 2 (TABULEIRO INVALIDO - REJEICAO).
001600* VRS0002 19.06.1991 - R1820034 - INCLUIDO CASO 3 (TABULEIRO
001700*                       ATIVO COM DEDUCOES CERTAS DE SEGURAS E
001800*                       VOLTORB POR LINHA/COLUNA) E A LINHA DE
001900*                       RESUMO FINAL DE CASOS OK/FALHOS.
002000* VRS0003 11.02.1999 - M5512207 - VIRADA DO MILENIO - CONFIRMADO
002100*                       QUE NENHUM DOS 3 CASOS CANONICOS DEPENDE
002200*                       DE DATA DE REFERENCIA.
002300* VRS0004 27.08.2003 - D6671145 - CASO 3 PASSOU A FIXAR CD-MODO
002400*                       EXPLICITAMENTE (LEVEL) PARA NAO DEPENDER
002500*                       DO VALOR DEIXADO PELO CASO ANTERIOR.
002600*----------------------------------------------------------------*
002700 IDENTIFICATION DIVISION.
002800*----------------------------------------------------------------*
002900 PROGRAM-ID.    VOLTESTE.
003000 AUTHOR.        MARISA TEIXEIRA AGUIAR.
003100 INSTALLATION.  DIRETORIA DE TECNOLOGIA - NUCLEO BATCH.
003200 DATE-WRITTEN.  02.09.1989.
003300 DATE-COMPILED.
003400 SECURITY.      USO INTERNO - CONFIDENCIAL.
003500*----------------------------------------------------------------*
003600 ENVIRONMENT DIVISION.
003700*----------------------------------------------------------------*
003800 CONFIGURATION SECTION.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM.
004100*----------------------------------------------------------------*
004200 DATA DIVISION.
004300*----------------------------------------------------------------*
004400 WORKING-STORAGE SECTION.
004500*----------------------------------------------------------------*
004600 77  CTE-PROG                 PIC  X(08)    VALUE 'VOLTESTE'.
004700 77  CTE-VERS                 PIC  X(06)    VALUE 'VRS004'.
004800*
004900* LINHA DE DIAGNOSTICO IMPRESSA NO SYSOUT PARA CADA CASO - O
005000* OPERADOR DO JCL DE TESTE CONFERE O RESULTADO NA SAIDA, NO
005100* MESMO ESTILO DE DIAGNOSTICO USADO NOS TESTES DA CASA.
005200 01  GRP-DSP-LS.
005300     03  DSP-PROG                 PIC  X(08).
005400     03  FILLER                   PIC  X(01).
005500     03  DSP-TEXTO                PIC  X(70).
005600     03  FILLER                   PIC  X(01).
005700*
005800* VISAO USADA QUANDO O DIAGNOSTICO PRECISA MOSTRAR O CAMPO
005900* COMPARADO E OS VALORES ESPERADO/OBTIDO EM COLUNAS PROPRIAS -
006000* CASO O CASO DE TESTE TENHA FALHADO NA CONFERENCIA.
006100 01  FILLER REDEFINES GRP-DSP-LS.
006200     03  FILLER                   PIC  X(09).
006300     03  DSP-CAMPO                PIC  X(20).
006400     03  DSP-ESPERADO             PIC  X(15).
006500     03  DSP-OBTIDO               PIC  X(15).
006600     03  FILLER                   PIC  X(21).
006700*
006800* VISAO USADA SOMENTE NA LINHA-RESUMO FINAL (800000), COM OS
006900* TOTAIS DE CASOS OK E FALHOS EM CAMPOS NUMERICOS PROPRIOS.
007000 01  FILLER REDEFINES GRP-DSP-LS.
007100     03  FILLER                   PIC  X(09).
007200     03  DSP-RESUMO-OK            PIC  9(02).
007300     03  FILLER                   PIC  X(01).
007400     03  DSP-RESUMO-ERRO          PIC  9(02).
007500     03  FILLER                   PIC  X(67).
007600*
007700* RESULTADO (S/N) DE CADA UM DOS 3 CASOS CANONICOS, MONTADOS
007800* COMO TABELA PARA A APURACAO FINAL DO RESUMO (800000) SEM
007900* REPETIR A MESMA CONTAGEM TRES VEZES.
008000 01  GRP-RESULTADOS-LS.
008100     03  RSLT-TESTE-1             PIC  X(01).
008200     03  RSLT-TESTE-2             PIC  X(01).
008300     03  RSLT-TESTE-3             PIC  X(01).
008400     03  FILLER                   PIC  X(07).
008500*
008600 01  FILLER REDEFINES GRP-RESULTADOS-LS.
008700     03  RSLT-TAB OCCURS 3 TIMES  PIC  X(01).
008800     03  FILLER                   PIC  X(07).
008900*----------------------------------------------------------------*
009000 LOCAL-STORAGE SECTION.
009100*----------------------------------------------------------------*
009200 01  GRP-CTL-LS.
009300     03  IC-RSLT                  PIC  9(01)    COMP-5.
009400     03  QT-CASOS-OK              PIC  9(02)    COMP-5.
009500     03  QT-CASOS-ERRO            PIC  9(02)    COMP-5.
009600     03  IC-POS                   PIC  9(01)    COMP-5.
009700     03  FILLER                   PIC  X(04).
009800*
009900 01  VOLSB742-DADOS.
010000 COPY VOLKB742.
010100*----------------------------------------------------------------*
010200 PROCEDURE DIVISION.
010300*----------------------------------------------------------------*
010400*----------------------------------------------------------------*
010500 000000-PRINCIPAL SECTION.
010600*----------------------------------------------------------------*
010700     PERFORM 100000-PROCEDIMENTOS-INICIAIS THRU 100000-SAI.
010800     PERFORM 200000-EXECUTAR-CASO-1        THRU 200000-SAI.
010900     PERFORM 300000-EXECUTAR-CASO-2         THRU 300000-SAI.
011000     PERFORM 400000-EXECUTAR-CASO-3         THRU 400000-SAI.
011100     PERFORM 800000-IMPRIMIR-RESUMO          THRU 800000-SAI.
011200     STOP RUN.
011300 000000-SAI.
011400     EXIT.
011500*----------------------------------------------------------------*
011600 100000-PROCEDIMENTOS-INICIAIS SECTION.
011700*------------------------------------
011800     MOVE ZERO                        TO QT-CASOS-OK
011900     MOVE ZERO                        TO QT-CASOS-ERRO
012000     MOVE 'N'                         TO RSLT-TESTE-1
012100     MOVE 'N'                         TO RSLT-TESTE-2
012200     MOVE 'N'                         TO RSLT-TESTE-3
012300     MOVE CTE-PROG                    TO DSP-PROG
012400     DISPLAY GRP-DSP-LS
012500     MOVE 'INICIANDO BATERIA DE AUTOTESTE DO MOTOR VOLTORB FLIP'
012600                                      TO DSP-TEXTO
012700     DISPLAY GRP-DSP-LS
012800     .
012900 100000-SAI.
013000     EXIT.
013100*----------------------------------------------------------------*
013200*    CASO 1 - TABULEIRO TOTALMENTE VOLTORB. TODAS AS 5 LINHAS E
013300*    5 COLUNAS TEM QT-VOLT = 5 E SOMA = 0, LOGO NAO HA NENHUMA
013400*    CASA 2 OU 3 NO TABULEIRO - O MOTOR DEVE DECLARAR VITORIA
013500*    IMEDIATA, SEM NENHUMA CASA REVELADA.
013600*----------------------------------------------------------------*
013700 200000-EXECUTAR-CASO-1 SECTION.
013800*----------------------------
013900     MOVE CTE-PROG                    TO DSP-PROG
014000     MOVE 'CASO 1 - TABULEIRO TOTALMENTE VOLTORB (VITORIA)'
014100                                      TO DSP-TEXTO
014200     DISPLAY GRP-DSP-LS
014300     PERFORM 210000-MONTAR-CASO-1 THRU 210000-SAI
014400     CALL 'VOLSB740' USING VOLSB742-DADOS
014500     IF  VOLSB742-SEQL-ERRO NOT EQUAL ZERO
014600         MOVE 'VALIDACAO REJEITOU TABULEIRO VALIDO DO CASO 1'
014700                                      TO DSP-TEXTO
014800         DISPLAY GRP-DSP-LS
014900         GO TO 200000-SAI
015000     END-IF
015100     CALL 'VOLSB742' USING VOLSB742-DADOS
015200     PERFORM 250000-VERIFICAR-CASO-1 THRU 250000-SAI
015300     .
015400 200000-SAI.
015500     EXIT.
015600*
015700 210000-MONTAR-CASO-1.
015800*--------------------
015900     MOVE SPACES                      TO VOLSB742-DADOS
016000     MOVE 'TESTE001'                  TO VOLSB742-ID-TABU
016100     MOVE 'LEVEL '                    TO VOLSB742-CD-MODO
016200     MOVE ZERO                        TO VOLSB742-QT-REVELADAS
016300     MOVE 0                           TO VOLSB742-LIN-SOMA(1)
016400     MOVE 5                           TO VOLSB742-LIN-QT-VOLT(1)
016500     MOVE 0                           TO VOLSB742-LIN-SOMA(2)
016600     MOVE 5                           TO VOLSB742-LIN-QT-VOLT(2)
016700     MOVE 0                           TO VOLSB742-LIN-SOMA(3)
016800     MOVE 5                           TO VOLSB742-LIN-QT-VOLT(3)
016900     MOVE 0                           TO VOLSB742-LIN-SOMA(4)
017000     MOVE 5                           TO VOLSB742-LIN-QT-VOLT(4)
017100     MOVE 0                           TO VOLSB742-LIN-SOMA(5)
017200     MOVE 5                           TO VOLSB742-LIN-QT-VOLT(5)
017300     MOVE 0                           TO VOLSB742-COL-SOMA(1)
017400     MOVE 5                           TO VOLSB742-COL-QT-VOLT(1)
017500     MOVE 0                           TO VOLSB742-COL-SOMA(2)
017600     MOVE 5                           TO VOLSB742-COL-QT-VOLT(2)
017700     MOVE 0                           TO VOLSB742-COL-SOMA(3)
017800     MOVE 5                           TO VOLSB742-COL-QT-VOLT(3)
017900     MOVE 0                           TO VOLSB742-COL-SOMA(4)
018000     MOVE 5                           TO VOLSB742-COL-QT-VOLT(4)
018100     MOVE 0                           TO VOLSB742-COL-SOMA(5)
018200     MOVE 5                           TO VOLSB742-COL-QT-VOLT(5)
018300     .
018400 210000-SAI.
018500     EXIT.
018600*
018700 250000-VERIFICAR-CASO-1.
018800*-----------------------
018900     MOVE 'S'                         TO RSLT-TESTE-1
019000     IF  VOLSB742-SITU-JOGO NOT EQUAL 'WON   '
019100         MOVE 'N'                     TO RSLT-TESTE-1
019200         MOVE 'SITU-JOGO'             TO DSP-CAMPO
019300         MOVE 'WON'                   TO DSP-ESPERADO
019400         MOVE VOLSB742-SITU-JOGO      TO DSP-OBTIDO
019500         DISPLAY GRP-DSP-LS
019600     END-IF
019700     IF  VOLSB742-FL-DESISTIR NOT EQUAL 'N'
019800         MOVE 'N'                     TO RSLT-TESTE-1
019900         MOVE 'FL-DESISTIR'           TO DSP-CAMPO
020000         MOVE 'N'                     TO DSP-ESPERADO
020100         MOVE VOLSB742-FL-DESISTIR    TO DSP-OBTIDO
020200         DISPLAY GRP-DSP-LS
020300     END-IF
020400     IF  RSLT-TESTE-1 EQUAL 'S'
020500         MOVE 'CASO 1 - OK'           TO DSP-TEXTO
020600         ADD 1                        TO QT-CASOS-OK
020700     ELSE
020800         MOVE 'CASO 1 - FALHOU'       TO DSP-TEXTO
020900         ADD 1                        TO QT-CASOS-ERRO
021000     END-IF
021100     DISPLAY GRP-DSP-LS
021200     .
021300 250000-SAI.
021400     EXIT.
021500*----------------------------------------------------------------*
021600*    CASO 2 - TABULEIRO INVALIDO. A LINHA 1 TRAZ QT-VOLT = 6,
021700*    FORA DA FAIXA VALIDA 0-5 - A VALIDACAO DEVE REJEITAR O
021800*    TABULEIRO NA PRIMEIRA CONFERENCIA (999001-ERRO) SEM CHAMAR
021900*    O MOTOR.
022000*----------------------------------------------------------------*
022100 300000-EXECUTAR-CASO-2 SECTION.
022200*----------------------------
022300     MOVE CTE-PROG                    TO DSP-PROG
022400     MOVE 'CASO 2 - TABULEIRO INVALIDO (REJEICAO)'
022500                                      TO DSP-TEXTO
022600     DISPLAY GRP-DSP-LS
022700     PERFORM 310000-MONTAR-CASO-2 THRU 310000-SAI
022800     CALL 'VOLSB740' USING VOLSB742-DADOS
022900     MOVE 'S'                         TO RSLT-TESTE-2
023000     IF  VOLSB742-SEQL-ERRO NOT EQUAL 0001
023100         MOVE 'N'                     TO RSLT-TESTE-2
023200         MOVE 'SEQL-ERRO'             TO DSP-CAMPO
023300         MOVE '0001'                  TO DSP-ESPERADO
023400         MOVE VOLSB742-SEQL-ERRO      TO DSP-OBTIDO
023500         DISPLAY GRP-DSP-LS
023600     END-IF
023700     IF  RSLT-TESTE-2 EQUAL 'S'
023800         MOVE 'CASO 2 - OK'           TO DSP-TEXTO
023900         ADD 1                        TO QT-CASOS-OK
024000     ELSE
024100         MOVE 'CASO 2 - FALHOU'       TO DSP-TEXTO
024200         ADD 1                        TO QT-CASOS-ERRO
024300     END-IF
024400     DISPLAY GRP-DSP-LS
024500     .
024600 300000-SAI.
024700     EXIT.
024800*
024900 310000-MONTAR-CASO-2.
025000*--------------------
025100     MOVE SPACES                      TO VOLSB742-DADOS
025200     MOVE 'TESTE002'                  TO VOLSB742-ID-TABU
025300     MOVE 'LEVEL '                    TO VOLSB742-CD-MODO
025400     MOVE ZERO                        TO VOLSB742-QT-REVELADAS
025500     MOVE 0                           TO VOLSB742-LIN-SOMA(1)
025600     MOVE 6                           TO VOLSB742-LIN-QT-VOLT(1)
025700     MOVE 0                           TO VOLSB742-LIN-SOMA(2)
025800     MOVE 5                           TO VOLSB742-LIN-QT-VOLT(2)
025900     MOVE 0                           TO VOLSB742-LIN-SOMA(3)
026000     MOVE 5                           TO VOLSB742-LIN-QT-VOLT(3)
026100     MOVE 0                           TO VOLSB742-LIN-SOMA(4)
026200     MOVE 5                           TO VOLSB742-LIN-QT-VOLT(4)
026300     MOVE 0                           TO VOLSB742-LIN-SOMA(5)
026400     MOVE 5                           TO VOLSB742-LIN-QT-VOLT(5)
026500     MOVE 0                           TO VOLSB742-COL-SOMA(1)
026600     MOVE 5                           TO VOLSB742-COL-QT-VOLT(1)
026700     MOVE 0                           TO VOLSB742-COL-SOMA(2)
026800     MOVE 5                           TO VOLSB742-COL-QT-VOLT(2)
026900     MOVE 0                           TO VOLSB742-COL-SOMA(3)
027000     MOVE 5                           TO VOLSB742-COL-QT-VOLT(3)
027100     MOVE 0                           TO VOLSB742-COL-SOMA(4)
027200     MOVE 5                           TO VOLSB742-COL-QT-VOLT(4)
027300     MOVE 0                           TO VOLSB742-COL-SOMA(5)
027400     MOVE 5                           TO VOLSB742-COL-QT-VOLT(5)
027500     .
027600 310000-SAI.
027700     EXIT.
027800*----------------------------------------------------------------*
027900*    CASO 3 - TABULEIRO ATIVO COM DEDUCOES CERTAS. A LINHA 1 E
028000*    TOTALMENTE VOLTORB (QT-VOLT=5/SOMA=0); AS LINHAS 2 A 5 NAO
028100*    TEM VOLTORB (QT-VOLT=0/SOMA=10); TODAS AS 5 COLUNAS TEM
028200*    QT-VOLT=1/SOMA=8. O UNICO VOLTORB DE CADA COLUNA SO PODE
028300*    ESTAR NA LINHA 1 (A UNICA QUE TEM VOLTORB), LOGO AS 20
028400*    CASAS DAS LINHAS 2-5 SAO SEGURAS POR DEDUCAO E AS 5 CASAS
028500*    DA LINHA 1 SAO VOLTORB POR DEDUCAO - MAS O VALOR EXATO (2
028600*    OU 3) DAS CASAS SEGURAS FICA EM ABERTO, LOGO O JOGO
028700*    PERMANECE ATIVO.
028800*----------------------------------------------------------------*
028900 400000-EXECUTAR-CASO-3 SECTION.
029000*----------------------------
029100     MOVE CTE-PROG                    TO DSP-PROG
029200     MOVE 'CASO 3 - TABULEIRO ATIVO COM DEDUCOES CERTAS'
029300                                      TO DSP-TEXTO
029400     DISPLAY GRP-DSP-LS
029500     PERFORM 410000-MONTAR-CASO-3 THRU 410000-SAI
029600     CALL 'VOLSB740' USING VOLSB742-DADOS
029700     IF  VOLSB742-SEQL-ERRO NOT EQUAL ZERO
029800         MOVE 'VALIDACAO REJEITOU TABULEIRO VALIDO DO CASO 3'
029900                                      TO DSP-TEXTO
030000         DISPLAY GRP-DSP-LS
030100         GO TO 400000-SAI
030200     END-IF
030300     CALL 'VOLSB742' USING VOLSB742-DADOS
030400     PERFORM 450000-VERIFICAR-CASO-3 THRU 450000-SAI
030500     .
030600 400000-SAI.
030700     EXIT.
030800*
030900 410000-MONTAR-CASO-3.
031000*--------------------
031100     MOVE SPACES                      TO VOLSB742-DADOS
031200     MOVE 'TESTE003'                  TO VOLSB742-ID-TABU
031300     MOVE 'LEVEL '                    TO VOLSB742-CD-MODO
031400     MOVE ZERO                        TO VOLSB742-QT-REVELADAS
031500     MOVE 0                           TO VOLSB742-LIN-SOMA(1)
031600     MOVE 5                           TO VOLSB742-LIN-QT-VOLT(1)
031700     MOVE 10                          TO VOLSB742-LIN-SOMA(2)
031800     MOVE 0                           TO VOLSB742-LIN-QT-VOLT(2)
031900     MOVE 10                          TO VOLSB742-LIN-SOMA(3)
032000     MOVE 0                           TO VOLSB742-LIN-QT-VOLT(3)
032100     MOVE 10                          TO VOLSB742-LIN-SOMA(4)
032200     MOVE 0                           TO VOLSB742-LIN-QT-VOLT(4)
032300     MOVE 10                          TO VOLSB742-LIN-SOMA(5)
032400     MOVE 0                           TO VOLSB742-LIN-QT-VOLT(5)
032500     MOVE 8                           TO VOLSB742-COL-SOMA(1)
032600     MOVE 1                           TO VOLSB742-COL-QT-VOLT(1)
032700     MOVE 8                           TO VOLSB742-COL-SOMA(2)
032800     MOVE 1                           TO VOLSB742-COL-QT-VOLT(2)
032900     MOVE 8                           TO VOLSB742-COL-SOMA(3)
033000     MOVE 1                           TO VOLSB742-COL-QT-VOLT(3)
033100     MOVE 8                           TO VOLSB742-COL-SOMA(4)
033200     MOVE 1                           TO VOLSB742-COL-QT-VOLT(4)
033300     MOVE 8                           TO VOLSB742-COL-SOMA(5)
033400     MOVE 1                           TO VOLSB742-COL-QT-VOLT(5)
033500     .
033600 410000-SAI.
033700     EXIT.
033800*
033900 450000-VERIFICAR-CASO-3.
034000*-----------------------
034100     MOVE 'S'                         TO RSLT-TESTE-3
034200     IF  VOLSB742-SITU-JOGO NOT EQUAL 'ACTIVE'
034300         MOVE 'N'                     TO RSLT-TESTE-3
034400         MOVE 'SITU-JOGO'             TO DSP-CAMPO
034500         MOVE 'ACTIVE'                TO DSP-ESPERADO
034600         MOVE VOLSB742-SITU-JOGO      TO DSP-OBTIDO
034700         DISPLAY GRP-DSP-LS
034800     END-IF
034900     IF  VOLSB742-QT-SEGURAS NOT EQUAL 20
035000         MOVE 'N'                     TO RSLT-TESTE-3
035100         MOVE 'QT-SEGURAS'            TO DSP-CAMPO
035200         MOVE '20'                    TO DSP-ESPERADO
035300         MOVE VOLSB742-QT-SEGURAS     TO DSP-OBTIDO
035400         DISPLAY GRP-DSP-LS
035500     END-IF
035600     IF  VOLSB742-QT-VOLTORB NOT EQUAL 5
035700         MOVE 'N'                     TO RSLT-TESTE-3
035800         MOVE 'QT-VOLTORB'            TO DSP-CAMPO
035900         MOVE '5'                     TO DSP-ESPERADO
036000         MOVE VOLSB742-QT-VOLTORB     TO DSP-OBTIDO
036100         DISPLAY GRP-DSP-LS
036200     END-IF
036300     MOVE 'QT-FORCADAS OBTIDA (CONFERIR VISUALMENTE) ='
036400                                      TO DSP-TEXTO
036500     DISPLAY GRP-DSP-LS
036600     MOVE VOLSB742-QT-FORCADAS        TO DSP-TEXTO
036700     DISPLAY GRP-DSP-LS
036800     MOVE 'QT-RECOM OBTIDA (CONFERIR VISUALMENTE) ='
036900                                      TO DSP-TEXTO
037000     DISPLAY GRP-DSP-LS
037100     MOVE VOLSB742-QT-RECOM           TO DSP-TEXTO
037200     DISPLAY GRP-DSP-LS
037300     IF  RSLT-TESTE-3 EQUAL 'S'
037400         MOVE 'CASO 3 - OK'           TO DSP-TEXTO
037500         ADD 1                        TO QT-CASOS-OK
037600     ELSE
037700         MOVE 'CASO 3 - FALHOU'       TO DSP-TEXTO
037800         ADD 1                        TO QT-CASOS-ERRO
037900     END-IF
038000     DISPLAY GRP-DSP-LS
038100     .
038200 450000-SAI.
038300     EXIT.
038400*----------------------------------------------------------------*
038500*    RESUMO FINAL - PERCORRE A TABELA RSLT-TAB (REDEFINE DE
038600*    GRP-RESULTADOS-LS) PARA CONFIRMAR NO SYSOUT QUE NENHUM DOS
038700*    3 CASOS FICOU SEM RESULTADO GRAVADO, E IMPRIME OS TOTAIS.
038800*----------------------------------------------------------------*
038900 800000-IMPRIMIR-RESUMO SECTION.
039000*---------------------------
039100     PERFORM 810000-CONFERIR-1-RESULTADO THRU 810000-SAI
039200         VARYING IC-POS FROM 1 BY 1 UNTIL IC-POS GREATER 3
039300     MOVE CTE-PROG                    TO DSP-PROG
039400     MOVE QT-CASOS-OK                 TO DSP-RESUMO-OK
039500     MOVE QT-CASOS-ERRO               TO DSP-RESUMO-ERRO
039600     DISPLAY GRP-DSP-LS
039700     MOVE CTE-PROG                    TO DSP-PROG
039800     MOVE 'BATERIA DE AUTOTESTE CONCLUIDA'
039900                                      TO DSP-TEXTO
040000     DISPLAY GRP-DSP-LS
040100     .
040200 800000-SAI.
040300     EXIT.
040400*
040500 810000-CONFERIR-1-RESULTADO.
040600*---------------------------
040700     IF  RSLT-TAB(IC-POS) NOT EQUAL 'S' AND
040800         RSLT-TAB(IC-POS) NOT EQUAL 'N'
040900         MOVE 'N'                     TO RSLT-TAB(IC-POS)
041000         ADD 1                        TO QT-CASOS-ERRO
041100     END-IF
041200     .
041300 810000-SAI.
041400     EXIT.
041500
041600
041700

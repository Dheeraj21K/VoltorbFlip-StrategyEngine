000100*----------------------------------------------------------------*
000200* PROGRAMA..: VOLSB742.
000300* ANALISTA..: F3390271 MARISA TEIXEIRA AGUIAR
000400* AUTOR.....: F3390271 MARISA TEIXEIRA AGUIAR
000500* OBJETIVO..: Motor de estrategia do jogo VOLTORB FLIP - propaga
000600*             as restricoes de linha/coluna sobre o dominio das
000700*             25 celulas, deduz posicoes seguras/voltorb/valor
000800*             forcado, amostra tabuleiros validos (MONTE CARLO)
000900*             para estimar probabilidades e aplica a politica de
001000*             recomendacao (LEVEL OU PROFIT) devolvendo a secao
001100*             RPST ao chamador VOLP0741.
001200* COMPILACAO: COBOL MVS - BATCH
001300*----------------------------------------------------------------*
001400* VRS0001 14.03.1989 - F3390271 - IMPLANTACAO. PROPAGACAO POR
001500*                       ENUMERACAO DE LINHA/COLUNA E DEDUCOES
001600*                       DE POSICOES SEGURAS E VOLTORB.
001700* VRS0002 02.09.1989 - F3390271 - INCLUIDA AMOSTRAGEM MONTE CARLO
001800*                       PARA ESTIMAR PROBABILIDADE E VALOR
001900*                       ESPERADO POR CELULA.
002000* VRS0003 19.06.1991 - R1820034 - INCLUIDA DEDUCAO DE VALOR
002100*                       FORCADO POR TESTE DE HIPOTESE (REVELAR E
002200*                       REPROPAGAR UMA COPIA DO DOMINIO).
002300* VRS0004 08.01.1996 - R1820034 - INCLUIDA POLITICA PROFIT COM
002400*                       ESCORE E TOP 5 RECOMENDACOES, ALEM DA
002500*                       POLITICA LEVEL JA EXISTENTE.
002600* VRS0005 11.02.1999 - M5512207 - VIRADA DO MILENIO - CONFIRMADO
002700*                       QUE NAO HA CAMPO DE DATA PERSISTIDO NESTA
002800*                       SUBROTINA (DATA-HORA E USADA SO PARA
002900*                       SEMENTE DO GERADOR ALEATORIO).
003000* VRS0006 27.08.2003 - D6671145 - AJUSTADA A QUANTIDADE DE
003100*                       TENTATIVAS DA AMOSTRAGEM PARA VARIAR COM
003200*                       A QUANTIDADE DE CELULAS NAO REVELADAS
003300*                       (TABULEIRO MENOR RECEBE MAIS TENTATIVAS).
003400*----------------------------------------------------------------*
003500 IDENTIFICATION DIVISION.
003600*----------------------------------------------------------------*
003700 PROGRAM-ID.    VOLSB742.
003800 AUTHOR.        MARISA TEIXEIRA AGUIAR.
003900 INSTALLATION.  DIRETORIA DE TECNOLOGIA - NUCLEO BATCH.
004000 DATE-WRITTEN.  14.03.1989.
004100 DATE-COMPILED.
004200 SECURITY.      USO INTERNO - CONFIDENCIAL.
004300*----------------------------------------------------------------*
004400 ENVIRONMENT DIVISION.
004500*----------------------------------------------------------------*
004600 CONFIGURATION SECTION.
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM.
004900*----------------------------------------------------------------*
005000 DATA DIVISION.
005100*----------------------------------------------------------------*
005200*----------------------------------------------------------------*
005300 WORKING-STORAGE SECTION.
005400*----------------------------------------------------------------*
005500 77  CTE-PROG     PIC  X(17) VALUE '*** VOLSB742 ***'.
005600 77  CTE-VERS     PIC  X(06) VALUE 'VRS006'.
005700*
005800* TABELA DE RISCO - CARREGADA COMO LITERAIS E REEXPOSTA COMO
005900* VETOR POR FAIXA (1=SEM RISCO, 2=BAIXO, 3=MEDIO, 4=ALTO). O
006000* ROTULO DA FAIXA 1 USA ESPACO NO LUGAR DE SUBLINHADO PARA CABER
006100* NOS 15 BYTES DO CAMPO VOLSB742-REC-RISCO.
006200*
006300 01  TABELA-RISCO.
006400     03  FILLER   PIC  X(15) VALUE 'GUARANTEED SAFE'.
006500     03  FILLER   PIC  X(15) VALUE 'LOW_RISK       '.
006600     03  FILLER   PIC  X(15) VALUE 'MEDIUM_RISK    '.
006700     03  FILLER   PIC  X(15) VALUE 'HIGH_RISK      '.
006800 01  FILLER REDEFINES TABELA-RISCO.
006900     03  TAB-RISCO            OCCURS 4 TIMES PIC X(15).
007000*
007100* SEMENTE DO GERADOR ALEATORIO - MESMO ESQUEMA JA USADO NA CASA:
007200* A HORA CORRENTE ALIMENTA A PRIMEIRA CHAMADA DE FUNCTION RANDOM.
007300*
007400 01  DATA-HORA.
007500     03  FILLER               PIC  X(08).
007600     03  HORA                 PIC  9(08).
007700     03  FILLER               PIC  X(05).
007800*----------------------------------------------------------------*
007900 LOCAL-STORAGE SECTION.
008000*----------------------------------------------------------------*
008100 01  GRP-SEMENTE-LS.
008200     03  SEMENTE-DESCARTE     PIC  9(01)V9(09).
008300     03  FILLER               PIC  X(04).
008400*
008500 01  GRP-CTL-LS.
008600     03  IC-LIN               PIC  9(01)    COMP-5.
008700     03  IC-COL               PIC  9(01)    COMP-5.
008800     03  IC-POS               PIC  9(01)    COMP-5.
008900     03  IC-TENT              PIC S9(06)    COMP-5.
009000     03  FL-MUDOU             PIC  X(01).
009100         88  HOUVE-MUDANCA           VALUE 'S'.
009200         88  SEM-MUDANCA             VALUE 'N'.
009300     03  FL-CONTRADICAO       PIC  X(01).
009400         88  CONTRADICAO-ACHADA      VALUE 'S'.
009500         88  SEM-CONTRADICAO         VALUE 'N'.
009600     03  FL-MODO-ENUM         PIC  X(01).
009700         88  MODO-PROPAGAR           VALUE 'P'.
009800         88  MODO-AMOSTRAR           VALUE 'A'.
009900     03  FL-REJEITAR          PIC  X(01).
010000         88  AMOSTRA-REJEITADA       VALUE 'S'.
010100         88  AMOSTRA-ACEITA          VALUE 'N'.
010200     03  FILLER               PIC  X(02).
010300*
010400 01  GRP-ENUM-LS.
010500     03  IC-V1                PIC  9(01)    COMP-5.
010600     03  IC-V2                PIC  9(01)    COMP-5.
010700     03  IC-V3                PIC  9(01)    COMP-5.
010800     03  IC-V4                PIC  9(01)    COMP-5.
010900     03  IC-V5                PIC  9(01)    COMP-5.
011000     03  QT-CONFIG-VLDA       PIC S9(06)    COMP-5.
011100     03  IC-SORTEIO           PIC S9(09)    COMP-5.
011200     03  TOT-CFG-LIN          PIC  9(02).
011300     03  TOT-ZERO-LIN         PIC  9(01).
011400     03  FILLER               PIC  X(02).
011500*
011600* BUFFER DE TRABALHO DE UMA LINHA OU COLUNA DURANTE A PROPAGACAO
011700* OU A AMOSTRAGEM - SERVE OS DOIS SENTIDOS (LINHA E COLUNA) PARA
011800* NAO DUPLICAR A ENUMERACAO DE CONFIGURACOES.
011900*
012000 01  GRP-LINHA-TRAB.
012100     03  LT-SOMA              PIC  9(02).
012200     03  LT-QT-VOLT           PIC  9(01).
012300     03  LT-CEL OCCURS 5 TIMES.
012400         05  LT-PERM          OCCURS 4 TIMES PIC X(01).
012500         05  LT-REVELADA      PIC  X(01).
012600         05  LT-VALOR         PIC  9(01).
012700     03  LT-UNIAO OCCURS 5 TIMES.
012800         05  LT-UNI-PERM      OCCURS 4 TIMES PIC X(01).
012900     03  LT-CONFIG-ATU        OCCURS 5 TIMES PIC 9(01).
013000     03  FILLER REDEFINES LT-CONFIG-ATU.
013100         05  LT-CONFIG-FLAT   PIC  9(05).
013200     03  LT-CONFIG-SORTEADA   OCCURS 5 TIMES PIC 9(01).
013300     03  FILLER REDEFINES LT-CONFIG-SORTEADA.
013400         05  LT-CONFIG-SORT-FLAT PIC 9(05).
013500     03  FILLER               PIC  X(04).
013600*
013700* DOMINIO DE UMA UNICA CELULA, USADO PELO TESTE DE VALOR FORCADO
013800* PARA PODER INDEXAR AS 4 BANDEIRAS PERMITIDO/PROIBIDO PELO
013900* VALOR (1=VALOR 0, 2=VALOR 1, 3=VALOR 2, 4=VALOR 3).
014000*
014100 01  GRP-CEL-TESTE.
014200     03  CT-PERM              OCCURS 4 TIMES PIC X(01).
014300     03  FILLER               PIC  X(04).
014400*
014500 01  GRP-DEDUCAO-LS.
014600     03  QT-PERM              PIC  9(01)    COMP-5.
014700     03  FORCADA-VAL          PIC  9(01)    COMP-5.
014800     03  FL-FORCADA           PIC  X(01).
014900         88  VALOR-FORCADO           VALUE 'S'.
015000     03  QT-CONTRADICOES      PIC  9(01)    COMP-5.
015100     03  IC-VAL               PIC  9(01)    COMP-5.
015200     03  IC-OUTRO             PIC  9(01)    COMP-5.
015300     03  FILLER               PIC  X(03).
015400*
015500* COPIA DE SEGURANCA DO DOMINIO INTEIRO, USADA PELO TESTE DE
015600* HIPOTESE (VALOR FORCADO) PARA PODER REVELAR UMA CELULA, REPROPAGAR
015700* E DESFAZER. O LAYOUT E IDENTICO, BYTE A BYTE, AO DE
015800* VOLSB742-DOMINIO DO BOOK VOLKB742, O QUE PERMITE UM SO MOVE DE
015900* GRUPO PARA SALVAR E OUTRO PARA RESTAURAR.
016000*
016100 01  GRP-DOMINIO-BKP.
016200     03  BKP-LIN OCCURS 5 TIMES.
016300         05  BKP-COL OCCURS 5 TIMES.
016400             07  BKP-PERM-0   PIC  X(01).
016500             07  BKP-PERM-1   PIC  X(01).
016600             07  BKP-PERM-2   PIC  X(01).
016700             07  BKP-PERM-3   PIC  X(01).
016800             07  BKP-REVELADA PIC  X(01).
016900             07  BKP-VALOR    PIC  9(01).
017000             07  FILLER       PIC  X(02).
017100*
017200 01  GRP-AMOSTRA-TAB.
017300     03  AT-LIN OCCURS 5 TIMES.
017400         05  AT-COL           OCCURS 5 TIMES PIC 9(01).
017500     03  FILLER               PIC  X(02).
017600*
017700 01  GRP-METRICA-LS.
017800     03  MET-LIN OCCURS 5 TIMES.
017900         05  MET-COL OCCURS 5 TIMES.
018000             07  MET-P-VOLT     PIC 9(01)V9(04)  COMP-3.
018100             07  MET-VL-ESP     PIC 9(01)V9(04)  COMP-3.
018200             07  MET-RISCO-IDX  PIC 9(01)        COMP-5.
018300             07  MET-ESCORE     PIC S9(02)V9(04) COMP-3.
018400             07  MET-SELECIONADO PIC X(01).
018500                 88  CELULA-SELECIONADA VALUE 'S'.
018600     03  FILLER               PIC  X(04).
018700*
018800 01  GRP-POLICY-LS.
018900     03  IC-RANK              PIC  9(01)    COMP-5.
019000     03  MIN-P-VOLT           PIC  9(01)V9(04) COMP-3.
019100     03  MAX-ESCORE           PIC S9(02)V9(04) COMP-3.
019200     03  IC-MELHOR-LIN        PIC  9(01)    COMP-5.
019300     03  IC-MELHOR-COL        PIC  9(01)    COMP-5.
019400     03  FL-ACHOU             PIC  X(01).
019500         88  ACHOU-CANDIDATO         VALUE 'S'.
019600     03  SURVIVAL             PIC  9(01)V9(04) COMP-3.
019700     03  FILLER               PIC  X(03).
019800*
019900 01  DSP-ERRO.
020000     05  DSP-QT-REV           PIC  9(04).
020100     05  FILLER               PIC  X(76) VALUE SPACES.
020200*----------------------------------------------------------------*
020300 LINKAGE SECTION.
020400*----------------------------------------------------------------*
020500 01  VOLSB742-DADOS.
020600 COPY VOLKB742.
020700*
020800*----------------------------------------------------------------*
020900 PROCEDURE DIVISION USING VOLSB742-DADOS.
021000*----------------------------------------------------------------*
021100*----------------------------------------------------------------*
021200 000000-PRINCIPAL SECTION.
021300*----------------------------------------------------------------*
021400     PERFORM 100000-PROCEDIMENTOS-INICIAIS
021500
021600     PERFORM 110000-INICIALIZAR-DOMINIO
021700     PERFORM 200000-PROPAGAR-DOMINIO
021800
021900     IF  CONTRADICAO-ACHADA
022000         MOVE 'Y'                 TO VOLSB742-FL-DESISTIR
022100         STRING 'INVALID BOARD: CONSTRAINT PROPAGATION FOUND A'
022200                ' CONTRADICTION'
022300                DELIMITED BY SIZE INTO VOLSB742-TX-EXPLIC
022400     ELSE
022500         PERFORM 300000-VERIFICAR-VITORIA
022600         IF  VOLSB742-JOGO-GANHO
022700             MOVE 'N'             TO VOLSB742-FL-DESISTIR
022800         ELSE
022900             PERFORM 400000-DEDUZIR-POSICOES
023000             PERFORM 500000-AMOSTRAR-TABULEIRO
023100             PERFORM 600000-CALCULAR-METRICAS
023200             PERFORM 700000-APLICAR-POLITICA
023300         END-IF
023400     END-IF
023500     .
023600 000000-SAI.
023700     GOBACK.
023800*
023900*----------------------------------------------------------------*
024000 100000-PROCEDIMENTOS-INICIAIS SECTION.
024100*----------------------------------------------------------------*
024200     IF  VOLSB742-QT-REVELADAS LESS 0
024300     OR  VOLSB742-QT-REVELADAS GREATER 25
024400         PERFORM 999001-ERRO
024500     END-IF
024600
024700     MOVE ZEROS                   TO VOLSB742-SEQL-ERRO
024800     MOVE SPACES                  TO VOLSB742-TX-ERRO
024900     MOVE 'ACTIVE'                TO VOLSB742-SITU-JOGO
025000     MOVE 'N'                     TO VOLSB742-FL-DESISTIR
025100     MOVE SPACES                  TO VOLSB742-TX-EXPLIC
025200     MOVE 0                       TO VOLSB742-QT-SEGURAS
025300                                      VOLSB742-QT-VOLTORB
025400                                      VOLSB742-QT-FORCADAS
025500                                      VOLSB742-QT-RECOM
025600     MOVE 'N'                     TO FL-CONTRADICAO
025700
025800     MOVE FUNCTION CURRENT-DATE   TO DATA-HORA
025900     MOVE FUNCTION RANDOM(HORA)   TO SEMENTE-DESCARTE
026000     .
026100 100000-SAI.
026200     EXIT.
026300*
026400*----------------------------------------------------------------*
026500 110000-INICIALIZAR-DOMINIO SECTION.
026600*----------------------------------------------------------------*
026700     PERFORM 110100-INICIALIZAR-1-LINHA THRU 110100-SAI
026800         VARYING IC-LIN FROM 1 BY 1 UNTIL IC-LIN GREATER 5
026900
027000     PERFORM 110300-APLICAR-1-REVELADA THRU 110300-SAI
027100         VARYING IC-POS FROM 1 BY 1
027200             UNTIL IC-POS GREATER VOLSB742-QT-REVELADAS
027300     .
027400 110000-SAI.
027500     EXIT.
027600*
027700 110100-INICIALIZAR-1-LINHA.
027800*--------------------------
027900     PERFORM 110200-INICIALIZAR-1-CELULA THRU 110200-SAI
028000         VARYING IC-COL FROM 1 BY 1 UNTIL IC-COL GREATER 5
028100     .
028200 110100-SAI.
028300     EXIT.
028400*
028500 110200-INICIALIZAR-1-CELULA.
028600*----------------------------
028700     MOVE 'S' TO VOLSB742-DOM-PERM-0(IC-LIN,IC-COL)
028800     MOVE 'S' TO VOLSB742-DOM-PERM-1(IC-LIN,IC-COL)
028900     MOVE 'S' TO VOLSB742-DOM-PERM-2(IC-LIN,IC-COL)
029000     MOVE 'S' TO VOLSB742-DOM-PERM-3(IC-LIN,IC-COL)
029100     MOVE 'N' TO VOLSB742-DOM-REVELADA(IC-LIN,IC-COL)
029200     MOVE 0   TO VOLSB742-DOM-VALOR(IC-LIN,IC-COL)
029300     .
029400 110200-SAI.
029500     EXIT.
029600*
029700 110300-APLICAR-1-REVELADA.
029800*--------------------------
029900     MOVE VOLSB742-REV-LIN(IC-POS) TO IC-LIN
030000     ADD  1                        TO IC-LIN
030100     MOVE VOLSB742-REV-COL(IC-POS) TO IC-COL
030200     ADD  1                        TO IC-COL
030300
030400     MOVE 'S' TO VOLSB742-DOM-REVELADA(IC-LIN,IC-COL)
030500     MOVE VOLSB742-REV-VAL(IC-POS) TO VOLSB742-DOM-VALOR
030600                                       (IC-LIN,IC-COL)
030700
030800     MOVE 'N' TO VOLSB742-DOM-PERM-0(IC-LIN,IC-COL)
030900     MOVE 'N' TO VOLSB742-DOM-PERM-1(IC-LIN,IC-COL)
031000     MOVE 'N' TO VOLSB742-DOM-PERM-2(IC-LIN,IC-COL)
031100     MOVE 'N' TO VOLSB742-DOM-PERM-3(IC-LIN,IC-COL)
031200
031300     IF  VOLSB742-REV-VAL(IC-POS) EQUAL 0
031400         MOVE 'S' TO VOLSB742-DOM-PERM-0(IC-LIN,IC-COL)
031500     ELSE
031600     IF  VOLSB742-REV-VAL(IC-POS) EQUAL 1
031700         MOVE 'S' TO VOLSB742-DOM-PERM-1(IC-LIN,IC-COL)
031800     ELSE
031900     IF  VOLSB742-REV-VAL(IC-POS) EQUAL 2
032000         MOVE 'S' TO VOLSB742-DOM-PERM-2(IC-LIN,IC-COL)
032100     ELSE
032200         MOVE 'S' TO VOLSB742-DOM-PERM-3(IC-LIN,IC-COL)
032300     END-IF
032400     END-IF
032500     END-IF
032600     .
032700 110300-SAI.
032800     EXIT.
032900*
033000*----------------------------------------------------------------*
033100 200000-PROPAGAR-DOMINIO SECTION.
033200*----------------------------------------------------------------*
033300* REPETE LINHAS E COLUNAS ATE NAO HAVER MUDANCA NO DOMINIO OU ATE
033400* SER ENCONTRADA UMA CONTRADICAO (NENHUMA CONFIGURACAO VALIDA
033500* PARA ALGUMA LINHA/COLUNA, OU DOMINIO DE UMA CELULA ESVAZIADO).
033600*----------------------------------------------------------------*
033700     MOVE 'P'                     TO FL-MODO-ENUM
033800     MOVE 'S'                     TO FL-MUDOU
033900
034000     PERFORM 205000-UMA-PASSADA THRU 205000-SAI
034100         UNTIL SEM-MUDANCA OR CONTRADICAO-ACHADA
034200     .
034300 200000-SAI.
034400     EXIT.
034500*
034600 205000-UMA-PASSADA.
034700*-------------------
034800     MOVE 'N'                     TO FL-MUDOU
034900
035000     PERFORM 210000-PROCESSAR-LINHA THRU 210000-SAI
035100         VARYING IC-LIN FROM 1 BY 1
035200             UNTIL IC-LIN GREATER 5 OR CONTRADICAO-ACHADA
035300
035400     IF  SEM-CONTRADICAO
035500         PERFORM 220000-PROCESSAR-COLUNA THRU 220000-SAI
035600             VARYING IC-COL FROM 1 BY 1
035700                 UNTIL IC-COL GREATER 5 OR CONTRADICAO-ACHADA
035800     END-IF
035900     .
036000 205000-SAI.
036100     EXIT.
036200*
036300*----------------------------------------------------------------*
036400 210000-PROCESSAR-LINHA SECTION.
036500*----------------------------------------------------------------*
036600     PERFORM 211000-CARREGAR-LINHA THRU 211000-SAI
036700     PERFORM 215000-ENUMERAR THRU 215000-SAI
036800
036900     IF  QT-CONFIG-VLDA EQUAL ZERO
037000         MOVE 'S'                 TO FL-CONTRADICAO
037100     ELSE
037200         PERFORM 216000-PODAR-LINHA THRU 216000-SAI
037300     END-IF
037400     .
037500 210000-SAI.
037600     EXIT.
037700*
037800 211000-CARREGAR-LINHA.
037900*----------------------
038000     MOVE VOLSB742-LIN-SOMA(IC-LIN)    TO LT-SOMA
038100     MOVE VOLSB742-LIN-QT-VOLT(IC-LIN) TO LT-QT-VOLT
038200
038300     PERFORM 211100-CARREGAR-1-CELULA THRU 211100-SAI
038400         VARYING IC-POS FROM 1 BY 1 UNTIL IC-POS GREATER 5
038500     .
038600 211000-SAI.
038700     EXIT.
038800*
038900 211100-CARREGAR-1-CELULA.
039000*-------------------------
039100     MOVE VOLSB742-DOM-PERM-0(IC-LIN,IC-POS) TO LT-PERM(IC-POS,1)
039200     MOVE VOLSB742-DOM-PERM-1(IC-LIN,IC-POS) TO LT-PERM(IC-POS,2)
039300     MOVE VOLSB742-DOM-PERM-2(IC-LIN,IC-POS) TO LT-PERM(IC-POS,3)
039400     MOVE VOLSB742-DOM-PERM-3(IC-LIN,IC-POS) TO LT-PERM(IC-POS,4)
039500     MOVE VOLSB742-DOM-REVELADA(IC-LIN,IC-POS)
039600                                              TO LT-REVELADA
039700                                                 (IC-POS)
039800     MOVE VOLSB742-DOM-VALOR(IC-LIN,IC-POS)  TO LT-VALOR(IC-POS)
039900     .
040000 211100-SAI.
040100     EXIT.
040200*
040300 216000-PODAR-LINHA.
040400*-------------------
040500     PERFORM 216100-PODAR-1-CELULA THRU 216100-SAI
040600         VARYING IC-POS FROM 1 BY 1
040700             UNTIL IC-POS GREATER 5 OR CONTRADICAO-ACHADA
040800     .
040900 216000-SAI.
041000     EXIT.
041100*
041200 216100-PODAR-1-CELULA.
041300*----------------------
041400     IF  VOLSB742-DOM-PERM-0(IC-LIN,IC-POS) EQUAL 'S'
041500     AND LT-UNI-PERM(IC-POS,1) EQUAL 'N'
041600         MOVE 'N' TO VOLSB742-DOM-PERM-0(IC-LIN,IC-POS)
041700         MOVE 'S' TO FL-MUDOU
041800     END-IF
041900     IF  VOLSB742-DOM-PERM-1(IC-LIN,IC-POS) EQUAL 'S'
042000     AND LT-UNI-PERM(IC-POS,2) EQUAL 'N'
042100         MOVE 'N' TO VOLSB742-DOM-PERM-1(IC-LIN,IC-POS)
042200         MOVE 'S' TO FL-MUDOU
042300     END-IF
042400     IF  VOLSB742-DOM-PERM-2(IC-LIN,IC-POS) EQUAL 'S'
042500     AND LT-UNI-PERM(IC-POS,3) EQUAL 'N'
042600         MOVE 'N' TO VOLSB742-DOM-PERM-2(IC-LIN,IC-POS)
042700         MOVE 'S' TO FL-MUDOU
042800     END-IF
042900     IF  VOLSB742-DOM-PERM-3(IC-LIN,IC-POS) EQUAL 'S'
043000     AND LT-UNI-PERM(IC-POS,4) EQUAL 'N'
043100         MOVE 'N' TO VOLSB742-DOM-PERM-3(IC-LIN,IC-POS)
043200         MOVE 'S' TO FL-MUDOU
043300     END-IF
043400
043500     IF  VOLSB742-DOM-PERM-0(IC-LIN,IC-POS) EQUAL 'N'
043600     AND VOLSB742-DOM-PERM-1(IC-LIN,IC-POS) EQUAL 'N'
043700     AND VOLSB742-DOM-PERM-2(IC-LIN,IC-POS) EQUAL 'N'
043800     AND VOLSB742-DOM-PERM-3(IC-LIN,IC-POS) EQUAL 'N'
043900         MOVE 'S' TO FL-CONTRADICAO
044000     END-IF
044100     .
044200 216100-SAI.
044300     EXIT.
044400*
044500*----------------------------------------------------------------*
044600 220000-PROCESSAR-COLUNA SECTION.
044700*----------------------------------------------------------------*
044800     PERFORM 221000-CARREGAR-COLUNA THRU 221000-SAI
044900     PERFORM 215000-ENUMERAR THRU 215000-SAI
045000
045100     IF  QT-CONFIG-VLDA EQUAL ZERO
045200         MOVE 'S'                 TO FL-CONTRADICAO
045300     ELSE
045400         PERFORM 226000-PODAR-COLUNA THRU 226000-SAI
045500     END-IF
045600     .
045700 220000-SAI.
045800     EXIT.
045900*
046000 221000-CARREGAR-COLUNA.
046100*-----------------------
046200     MOVE VOLSB742-COL-SOMA(IC-COL)    TO LT-SOMA
046300     MOVE VOLSB742-COL-QT-VOLT(IC-COL) TO LT-QT-VOLT
046400
046500     PERFORM 221100-CARREGAR-1-CELULA THRU 221100-SAI
046600         VARYING IC-POS FROM 1 BY 1 UNTIL IC-POS GREATER 5
046700     .
046800 221000-SAI.
046900     EXIT.
047000*
047100 221100-CARREGAR-1-CELULA.
047200*-------------------------
047300     MOVE VOLSB742-DOM-PERM-0(IC-POS,IC-COL) TO LT-PERM(IC-POS,1)
047400     MOVE VOLSB742-DOM-PERM-1(IC-POS,IC-COL) TO LT-PERM(IC-POS,2)
047500     MOVE VOLSB742-DOM-PERM-2(IC-POS,IC-COL) TO LT-PERM(IC-POS,3)
047600     MOVE VOLSB742-DOM-PERM-3(IC-POS,IC-COL) TO LT-PERM(IC-POS,4)
047700     MOVE VOLSB742-DOM-REVELADA(IC-POS,IC-COL)
047800                                              TO LT-REVELADA
047900                                                 (IC-POS)
048000     MOVE VOLSB742-DOM-VALOR(IC-POS,IC-COL)  TO LT-VALOR(IC-POS)
048100     .
048200 221100-SAI.
048300     EXIT.
048400*
048500 226000-PODAR-COLUNA.
048600*--------------------
048700     PERFORM 226100-PODAR-1-CELULA THRU 226100-SAI
048800         VARYING IC-POS FROM 1 BY 1
048900             UNTIL IC-POS GREATER 5 OR CONTRADICAO-ACHADA
049000     .
049100 226000-SAI.
049200     EXIT.
049300*
049400 226100-PODAR-1-CELULA.
049500*----------------------
049600     IF  VOLSB742-DOM-PERM-0(IC-POS,IC-COL) EQUAL 'S'
049700     AND LT-UNI-PERM(IC-POS,1) EQUAL 'N'
049800         MOVE 'N' TO VOLSB742-DOM-PERM-0(IC-POS,IC-COL)
049900         MOVE 'S' TO FL-MUDOU
050000     END-IF
050100     IF  VOLSB742-DOM-PERM-1(IC-POS,IC-COL) EQUAL 'S'
050200     AND LT-UNI-PERM(IC-POS,2) EQUAL 'N'
050300         MOVE 'N' TO VOLSB742-DOM-PERM-1(IC-POS,IC-COL)
050400         MOVE 'S' TO FL-MUDOU
050500     END-IF
050600     IF  VOLSB742-DOM-PERM-2(IC-POS,IC-COL) EQUAL 'S'
050700     AND LT-UNI-PERM(IC-POS,3) EQUAL 'N'
050800         MOVE 'N' TO VOLSB742-DOM-PERM-2(IC-POS,IC-COL)
050900         MOVE 'S' TO FL-MUDOU
051000     END-IF
051100     IF  VOLSB742-DOM-PERM-3(IC-POS,IC-COL) EQUAL 'S'
051200     AND LT-UNI-PERM(IC-POS,4) EQUAL 'N'
051300         MOVE 'N' TO VOLSB742-DOM-PERM-3(IC-POS,IC-COL)
051400         MOVE 'S' TO FL-MUDOU
051500     END-IF
051600
051700     IF  VOLSB742-DOM-PERM-0(IC-POS,IC-COL) EQUAL 'N'
051800     AND VOLSB742-DOM-PERM-1(IC-POS,IC-COL) EQUAL 'N'
051900     AND VOLSB742-DOM-PERM-2(IC-POS,IC-COL) EQUAL 'N'
052000     AND VOLSB742-DOM-PERM-3(IC-POS,IC-COL) EQUAL 'N'
052100         MOVE 'S' TO FL-CONTRADICAO
052200     END-IF
052300     .
052400 226100-SAI.
052500     EXIT.
052600*
052700*----------------------------------------------------------------*
052800 215000-ENUMERAR SECTION.
052900*----------------------------------------------------------------*
053000* ENUMERA AS 4**5 COMBINACOES DA LINHA/COLUNA CARREGADA EM
053100* GRP-LINHA-TRAB. EM MODO-PROPAGAR, ACUMULA EM LT-UNIAO OS
053200* VALORES QUE APARECEM EM PELO MENOS UMA COMBINACAO VALIDA. EM
053300* MODO-AMOSTRAR, SORTEIA UMA UNICA COMBINACAO VALIDA AO ACASO
053400* (AMOSTRAGEM POR RESERVATORIO, ALGORITMO R COM K=1) SEM PRECISAR
053500* GUARDAR A LISTA INTEIRA DE COMBINACOES VALIDAS.
053600*----------------------------------------------------------------*
053700     MOVE ZEROS                   TO QT-CONFIG-VLDA
053800
053900     PERFORM 215011-ZERAR-1-POS THRU 215011-SAI
054000         VARYING IC-POS FROM 1 BY 1 UNTIL IC-POS GREATER 5
054100
054200     PERFORM 215100-VARIAR-V1 THRU 215100-SAI
054300         VARYING IC-V1 FROM 1 BY 1 UNTIL IC-V1 GREATER 4
054400     .
054500 215000-SAI.
054600     EXIT.
054700*
054800 215011-ZERAR-1-POS.
054900*-------------------
055000     MOVE 'N' TO LT-UNI-PERM(IC-POS,1)
055100     MOVE 'N' TO LT-UNI-PERM(IC-POS,2)
055200     MOVE 'N' TO LT-UNI-PERM(IC-POS,3)
055300     MOVE 'N' TO LT-UNI-PERM(IC-POS,4)
055400     .
055500 215011-SAI.
055600     EXIT.
055700*
055800 215100-VARIAR-V1.
055900*-----------------
056000     IF  LT-PERM(1,IC-V1) EQUAL 'S'
056100         COMPUTE LT-CONFIG-ATU(1) = IC-V1 - 1
056200         PERFORM 215200-VARIAR-V2 THRU 215200-SAI
056300             VARYING IC-V2 FROM 1 BY 1 UNTIL IC-V2 GREATER 4
056400     END-IF
056500     .
056600 215100-SAI.
056700     EXIT.
056800*
056900 215200-VARIAR-V2.
057000*-----------------
057100     IF  LT-PERM(2,IC-V2) EQUAL 'S'
057200         COMPUTE LT-CONFIG-ATU(2) = IC-V2 - 1
057300         PERFORM 215300-VARIAR-V3 THRU 215300-SAI
057400             VARYING IC-V3 FROM 1 BY 1 UNTIL IC-V3 GREATER 4
057500     END-IF
057600     .
057700 215200-SAI.
057800     EXIT.
057900*
058000 215300-VARIAR-V3.
058100*-----------------
058200     IF  LT-PERM(3,IC-V3) EQUAL 'S'
058300         COMPUTE LT-CONFIG-ATU(3) = IC-V3 - 1
058400         PERFORM 215400-VARIAR-V4 THRU 215400-SAI
058500             VARYING IC-V4 FROM 1 BY 1 UNTIL IC-V4 GREATER 4
058600     END-IF
058700     .
058800 215300-SAI.
058900     EXIT.
059000*
059100 215400-VARIAR-V4.
059200*-----------------
059300     IF  LT-PERM(4,IC-V4) EQUAL 'S'
059400         COMPUTE LT-CONFIG-ATU(4) = IC-V4 - 1
059500         PERFORM 215500-VARIAR-V5 THRU 215500-SAI
059600             VARYING IC-V5 FROM 1 BY 1 UNTIL IC-V5 GREATER 4
059700     END-IF
059800     .
059900 215400-SAI.
060000     EXIT.
060100*
060200 215500-VARIAR-V5.
060300*-----------------
060400     IF  LT-PERM(5,IC-V5) EQUAL 'S'
060500         COMPUTE LT-CONFIG-ATU(5) = IC-V5 - 1
060600         PERFORM 215600-AVALIAR-CONFIG THRU 215600-SAI
060700     END-IF
060800     .
060900 215500-SAI.
061000     EXIT.
061100*
061200 215600-AVALIAR-CONFIG.
061300*----------------------
061400     COMPUTE TOT-CFG-LIN = LT-CONFIG-ATU(1) + LT-CONFIG-ATU(2)
061500                          + LT-CONFIG-ATU(3) + LT-CONFIG-ATU(4)
061600                          + LT-CONFIG-ATU(5)
061700
061800     MOVE ZEROS                   TO TOT-ZERO-LIN
061900     IF  LT-CONFIG-ATU(1) EQUAL 0
062000         ADD 1 TO TOT-ZERO-LIN
062100     END-IF
062200     IF  LT-CONFIG-ATU(2) EQUAL 0
062300         ADD 1 TO TOT-ZERO-LIN
062400     END-IF
062500     IF  LT-CONFIG-ATU(3) EQUAL 0
062600         ADD 1 TO TOT-ZERO-LIN
062700     END-IF
062800     IF  LT-CONFIG-ATU(4) EQUAL 0
062900         ADD 1 TO TOT-ZERO-LIN
063000     END-IF
063100     IF  LT-CONFIG-ATU(5) EQUAL 0
063200         ADD 1 TO TOT-ZERO-LIN
063300     END-IF
063400
063500     IF  TOT-CFG-LIN EQUAL LT-SOMA
063600     AND TOT-ZERO-LIN EQUAL LT-QT-VOLT
063700         ADD 1 TO QT-CONFIG-VLDA
063800         IF  MODO-PROPAGAR
063900             PERFORM 215700-UNIR-CONFIG THRU 215700-SAI
064000         ELSE
064100             PERFORM 215800-AMOSTRAR-RESERVATORIO THRU
064200                     215800-SAI
064300         END-IF
064400     END-IF
064500     .
064600 215600-SAI.
064700     EXIT.
064800*
064900 215700-UNIR-CONFIG.
065000*-------------------
065100     PERFORM 215710-UNIR-1-POS THRU 215710-SAI
065200         VARYING IC-POS FROM 1 BY 1 UNTIL IC-POS GREATER 5
065300     .
065400 215700-SAI.
065500     EXIT.
065600*
065700 215710-UNIR-1-POS.
065800*------------------
065900     IF  LT-CONFIG-ATU(IC-POS) EQUAL 0
066000         MOVE 'S' TO LT-UNI-PERM(IC-POS,1)
066100     ELSE
066200     IF  LT-CONFIG-ATU(IC-POS) EQUAL 1
066300         MOVE 'S' TO LT-UNI-PERM(IC-POS,2)
066400     ELSE
066500     IF  LT-CONFIG-ATU(IC-POS) EQUAL 2
066600         MOVE 'S' TO LT-UNI-PERM(IC-POS,3)
066700     ELSE
066800         MOVE 'S' TO LT-UNI-PERM(IC-POS,4)
066900     END-IF
067000     END-IF
067100     END-IF
067200     .
067300 215710-SAI.
067400     EXIT.
067500*
067600 215800-AMOSTRAR-RESERVATORIO.
067700*-----------------------------
067800     IF  QT-CONFIG-VLDA EQUAL 1
067900         MOVE LT-CONFIG-FLAT       TO LT-CONFIG-SORT-FLAT
068000     ELSE
068100         COMPUTE IC-SORTEIO =
068200             FUNCTION RANDOM * QT-CONFIG-VLDA + 1
068300         IF  IC-SORTEIO EQUAL 1
068400             MOVE LT-CONFIG-FLAT   TO LT-CONFIG-SORT-FLAT
068500         END-IF
068600     END-IF
068700     .
068800 215800-SAI.
068900     EXIT.
069000*
069100*----------------------------------------------------------------*
069200 300000-VERIFICAR-VITORIA SECTION.
069300*----------------------------------------------------------------*
069400* O JOGO ESTA GANHO QUANDO NENHUMA CELULA NAO REVELADA AINDA TEM
069500* 2 OU 3 NO DOMINIO (SO FALTAM VOLTORBS E 1S PARA REVELAR).
069600*----------------------------------------------------------------*
069700     MOVE 'N'                     TO FL-REJEITAR
069800
069900     PERFORM 305000-VERIFICAR-1-LINHA THRU 305000-SAI
070000         VARYING IC-LIN FROM 1 BY 1 UNTIL IC-LIN GREATER 5
070100
070200     IF  AMOSTRA-REJEITADA
070300         MOVE 'ACTIVE'             TO VOLSB742-SITU-JOGO
070400     ELSE
070500         MOVE 'WON   '             TO VOLSB742-SITU-JOGO
070600         STRING 'GAME CLEARED! ALL 2S AND 3S FOUND'
070700                DELIMITED BY SIZE INTO VOLSB742-TX-EXPLIC
070800     END-IF
070900     .
071000 300000-SAI.
071100     EXIT.
071200*
071300 305000-VERIFICAR-1-LINHA.
071400*-------------------------
071500     PERFORM 305100-VERIFICAR-1-CELULA THRU 305100-SAI
071600         VARYING IC-COL FROM 1 BY 1 UNTIL IC-COL GREATER 5
071700     .
071800 305000-SAI.
071900     EXIT.
072000*
072100 305100-VERIFICAR-1-CELULA.
072200*--------------------------
072300     IF  VOLSB742-DOM-REVELADA(IC-LIN,IC-COL) NOT EQUAL 'S'
072400         IF  VOLSB742-DOM-PERM-2(IC-LIN,IC-COL) EQUAL 'S'
072500         OR  VOLSB742-DOM-PERM-3(IC-LIN,IC-COL) EQUAL 'S'
072600             MOVE 'S' TO FL-REJEITAR
072700         END-IF
072800     END-IF
072900     .
073000 305100-SAI.
073100     EXIT.
073200*
073300*----------------------------------------------------------------*
073400 400000-DEDUZIR-POSICOES SECTION.
073500*----------------------------------------------------------------*
073600     PERFORM 405000-DEDUZIR-1-LINHA THRU 405000-SAI
073700         VARYING IC-LIN FROM 1 BY 1 UNTIL IC-LIN GREATER 5
073800     .
073900 400000-SAI.
074000     EXIT.
074100*
074200 405000-DEDUZIR-1-LINHA.
074300*-----------------------
074400     PERFORM 406000-DEDUZIR-1-CELULA THRU 406000-SAI
074500         VARYING IC-COL FROM 1 BY 1 UNTIL IC-COL GREATER 5
074600     .
074700 405000-SAI.
074800     EXIT.
074900*
075000 406000-DEDUZIR-1-CELULA.
075100*------------------------
075200     IF  VOLSB742-DOM-REVELADA(IC-LIN,IC-COL) NOT EQUAL 'S'
075300
075400         IF  VOLSB742-DOM-PERM-0(IC-LIN,IC-COL) EQUAL 'N'
075500             ADD 1 TO VOLSB742-QT-SEGURAS
075600             COMPUTE VOLSB742-SEG-LIN(VOLSB742-QT-SEGURAS) =
075700                 IC-LIN - 1
075800             COMPUTE VOLSB742-SEG-COL(VOLSB742-QT-SEGURAS) =
075900                 IC-COL - 1
076000         END-IF
076100
076200         IF  VOLSB742-DOM-PERM-0(IC-LIN,IC-COL) EQUAL 'S'
076300         AND VOLSB742-DOM-PERM-1(IC-LIN,IC-COL) EQUAL 'N'
076400         AND VOLSB742-DOM-PERM-2(IC-LIN,IC-COL) EQUAL 'N'
076500         AND VOLSB742-DOM-PERM-3(IC-LIN,IC-COL) EQUAL 'N'
076600             ADD 1 TO VOLSB742-QT-VOLTORB
076700             COMPUTE VOLSB742-VOL-LIN(VOLSB742-QT-VOLTORB) =
076800                 IC-LIN - 1
076900             COMPUTE VOLSB742-VOL-COL(VOLSB742-QT-VOLTORB) =
077000                 IC-COL - 1
077100         END-IF
077200
077300         PERFORM 430000-TESTAR-CELULA THRU 430000-SAI
077400
077500         IF  VALOR-FORCADO
077600             IF  VOLSB742-MODO-PROFIT AND FORCADA-VAL EQUAL 1
077700                 CONTINUE
077800             ELSE
077900                 ADD 1 TO VOLSB742-QT-FORCADAS
078000                 COMPUTE VOLSB742-FRC-LIN
078100                     (VOLSB742-QT-FORCADAS) = IC-LIN - 1
078200                 COMPUTE VOLSB742-FRC-COL
078300                     (VOLSB742-QT-FORCADAS) = IC-COL - 1
078400                 MOVE FORCADA-VAL TO VOLSB742-FRC-VAL
078500                     (VOLSB742-QT-FORCADAS)
078600             END-IF
078700         END-IF
078800     END-IF
078900     .
079000 406000-SAI.
079100     EXIT.
079200*
079300*----------------------------------------------------------------*
079400 430000-TESTAR-CELULA SECTION.
079500*----------------------------------------------------------------*
079600* SE O DOMINIO DA CELULA (IC-LIN,IC-COL) FOR UM UNICO VALOR, ESSE
079700* VALOR JA ESTA FORCADO. CASO CONTRARIO, TESTA CADA VALOR AINDA
079800* PERMITIDO POR HIPOTESE: SE REVELAR A CELULA COM QUALQUER OUTRO
079900* VALOR SEMPRE LEVA A CONTRADICAO APOS REPROPAGAR, O VALOR
080000* TESTADO ESTA LOGICAMENTE FORCADO.
080100*----------------------------------------------------------------*
080200     MOVE 'N'                     TO FL-FORCADA
080300     MOVE VOLSB742-DOM-PERM-0(IC-LIN,IC-COL) TO CT-PERM(1)
080400     MOVE VOLSB742-DOM-PERM-1(IC-LIN,IC-COL) TO CT-PERM(2)
080500     MOVE VOLSB742-DOM-PERM-2(IC-LIN,IC-COL) TO CT-PERM(3)
080600     MOVE VOLSB742-DOM-PERM-3(IC-LIN,IC-COL) TO CT-PERM(4)
080700
080800     MOVE ZEROS                   TO QT-PERM
080900     PERFORM 431100-VERIFICAR-1-VALOR THRU 431100-SAI
081000         VARYING IC-VAL FROM 1 BY 1 UNTIL IC-VAL GREATER 4
081100
081200     IF  QT-PERM EQUAL 1
081300         PERFORM 431000-ACHAR-UNICO THRU 431000-SAI
081400     ELSE
081500     IF  QT-PERM GREATER 1
081600         PERFORM 432000-TESTAR-CADA-V THRU 432000-SAI
081700             VARYING IC-VAL FROM 1 BY 1
081800                 UNTIL IC-VAL GREATER 4 OR VALOR-FORCADO
081900     END-IF
082000     END-IF
082100     .
082200 430000-SAI.
082300     EXIT.
082400*
082500 431100-VERIFICAR-1-VALOR.
082600*-------------------------
082700     IF  CT-PERM(IC-VAL) EQUAL 'S'
082800         ADD 1 TO QT-PERM
082900     END-IF
083000     .
083100 431100-SAI.
083200     EXIT.
083300*
083400 431000-ACHAR-UNICO.
083500*-------------------
083600     IF  CT-PERM(1) EQUAL 'S'
083700         COMPUTE FORCADA-VAL = 0
083800     ELSE
083900     IF  CT-PERM(2) EQUAL 'S'
084000         COMPUTE FORCADA-VAL = 1
084100     ELSE
084200     IF  CT-PERM(3) EQUAL 'S'
084300         COMPUTE FORCADA-VAL = 2
084400     ELSE
084500         COMPUTE FORCADA-VAL = 3
084600     END-IF
084700     END-IF
084800     END-IF
084900     MOVE 'S'                     TO FL-FORCADA
085000     .
085100 431000-SAI.
085200     EXIT.
085300*
085400 432000-TESTAR-CADA-V.
085500*---------------------
085600     IF  CT-PERM(IC-VAL) EQUAL 'S'
085700         MOVE ZEROS                TO QT-CONTRADICOES
085800         PERFORM 433100-TESTAR-1-OUTRO THRU 433100-SAI
085900             VARYING IC-OUTRO FROM 1 BY 1
086000                 UNTIL IC-OUTRO GREATER 4
086100
086200         IF  QT-CONTRADICOES EQUAL 3
086300             COMPUTE FORCADA-VAL = IC-VAL - 1
086400             MOVE 'S'              TO FL-FORCADA
086500         END-IF
086600     END-IF
086700     .
086800 432000-SAI.
086900     EXIT.
087000*
087100 433100-TESTAR-1-OUTRO.
087200*----------------------
087300     IF  IC-OUTRO NOT EQUAL IC-VAL
087400         PERFORM 440000-HIPOTESE-REVELAR THRU 440000-SAI
087500         IF  CONTRADICAO-ACHADA
087600             ADD 1 TO QT-CONTRADICOES
087700         END-IF
087800     END-IF
087900     .
088000 433100-SAI.
088100     EXIT.
088200*
088300*----------------------------------------------------------------*
088400 440000-HIPOTESE-REVELAR SECTION.
088500*----------------------------------------------------------------*
088600* SALVA O DOMINIO INTEIRO, FORCA A CELULA (IC-LIN,IC-COL) A UM
088700* VALOR HIPOTETICO (IC-OUTRO - 1), REPROPAGA (REUSANDO A SECAO
088800* 200000 REAL, SEM DUPLICAR A LOGICA DE PROPAGACAO) E RESTAURA O
088900* DOMINIO REAL. FL-CONTRADICAO FICA COM O RESULTADO DO TESTE PARA
089000* O CHAMADOR LER NA VOLTA, JA QUE NADA MAIS O ALTERA DEPOIS.
089100*----------------------------------------------------------------*
089200     MOVE VOLSB742-DOMINIO        TO GRP-DOMINIO-BKP
089300
089400     MOVE 'S' TO VOLSB742-DOM-REVELADA(IC-LIN,IC-COL)
089500     COMPUTE VOLSB742-DOM-VALOR(IC-LIN,IC-COL) = IC-OUTRO - 1
089600
089700     MOVE 'N' TO VOLSB742-DOM-PERM-0(IC-LIN,IC-COL)
089800     MOVE 'N' TO VOLSB742-DOM-PERM-1(IC-LIN,IC-COL)
089900     MOVE 'N' TO VOLSB742-DOM-PERM-2(IC-LIN,IC-COL)
090000     MOVE 'N' TO VOLSB742-DOM-PERM-3(IC-LIN,IC-COL)
090100
090200     IF  IC-OUTRO EQUAL 1
090300         MOVE 'S' TO VOLSB742-DOM-PERM-0(IC-LIN,IC-COL)
090400     ELSE
090500     IF  IC-OUTRO EQUAL 2
090600         MOVE 'S' TO VOLSB742-DOM-PERM-1(IC-LIN,IC-COL)
090700     ELSE
090800     IF  IC-OUTRO EQUAL 3
090900         MOVE 'S' TO VOLSB742-DOM-PERM-2(IC-LIN,IC-COL)
091000     ELSE
091100         MOVE 'S' TO VOLSB742-DOM-PERM-3(IC-LIN,IC-COL)
091200     END-IF
091300     END-IF
091400     END-IF
091500
091600     MOVE 'N'                     TO FL-CONTRADICAO
091700     PERFORM 200000-PROPAGAR-DOMINIO THRU 200000-SAI
091800
091900     MOVE GRP-DOMINIO-BKP         TO VOLSB742-DOMINIO
092000     .
092100 440000-SAI.
092200     EXIT.
092300*
092400*----------------------------------------------------------------*
092500 500000-AMOSTRAR-TABULEIRO SECTION.
092600*----------------------------------------------------------------*
092700* DETERMINA O NUMERO DE TENTATIVAS PELA QUANTIDADE DE CELULAS
092800* NAO REVELADAS (TABULEIRO MENOR RECEBE MAIS TENTATIVAS, NO
092900* LUGAR DO ORCAMENTO DE TEMPO DO SISTEMA ORIGINAL) E SORTEIA
093000* TABULEIROS COMPLETOS LINHA A LINHA, ACEITANDO SO OS QUE TAMBEM
093100* SATISFAZEM AS RESTRICOES DE COLUNA.
093200*----------------------------------------------------------------*
093300     MOVE 'A'                     TO FL-MODO-ENUM
093400     PERFORM 510000-DETERMINAR-TENTATIVAS THRU 510000-SAI
093500
093600     MOVE ZEROS                   TO VOLSB742-QT-ACEITAS
093700     PERFORM 515100-ZERAR-1-LINHA THRU 515100-SAI
093800         VARYING IC-LIN FROM 1 BY 1 UNTIL IC-LIN GREATER 5
093900
094000     PERFORM 520000-UMA-TENTATIVA THRU 520000-SAI
094100         VARYING IC-TENT FROM 1 BY 1
094200             UNTIL IC-TENT GREATER VOLSB742-QT-TENTATIVAS
094300     .
094400 500000-SAI.
094500     EXIT.
094600*
094700 510000-DETERMINAR-TENTATIVAS.
094800*-----------------------------
094900     COMPUTE IC-POS = 25 - VOLSB742-QT-REVELADAS
095000
095100     IF  IC-POS GREATER 20
095200         MOVE 000200               TO VOLSB742-QT-TENTATIVAS
095300     ELSE
095400     IF  IC-POS GREATER 10
095500         MOVE 000500               TO VOLSB742-QT-TENTATIVAS
095600     ELSE
095700         MOVE 001000               TO VOLSB742-QT-TENTATIVAS
095800     END-IF
095900     END-IF
096000     .
096100 510000-SAI.
096200     EXIT.
096300*
096400 515100-ZERAR-1-LINHA.
096500*---------------------
096600     PERFORM 515110-ZERAR-1-CELULA THRU 515110-SAI
096700         VARYING IC-COL FROM 1 BY 1 UNTIL IC-COL GREATER 5
096800     .
096900 515100-SAI.
097000     EXIT.
097100*
097200 515110-ZERAR-1-CELULA.
097300*----------------------
097400     MOVE ZEROS TO VOLSB742-FREQ-VALOR(IC-LIN,IC-COL,1)
097500     MOVE ZEROS TO VOLSB742-FREQ-VALOR(IC-LIN,IC-COL,2)
097600     MOVE ZEROS TO VOLSB742-FREQ-VALOR(IC-LIN,IC-COL,3)
097700     MOVE ZEROS TO VOLSB742-FREQ-VALOR(IC-LIN,IC-COL,4)
097800     .
097900 515110-SAI.
098000     EXIT.
098100*
098200 520000-UMA-TENTATIVA.
098300*---------------------
098400     PERFORM 521000-SORTEAR-LINHA THRU 521000-SAI
098500         VARYING IC-LIN FROM 1 BY 1 UNTIL IC-LIN GREATER 5
098600
098700     MOVE 'N'                     TO FL-REJEITAR
098800     PERFORM 526000-VERIFICAR-1-COLUNA THRU 526000-SAI
098900         VARYING IC-COL FROM 1 BY 1 UNTIL IC-COL GREATER 5
099000
099100     IF  AMOSTRA-ACEITA
099200         ADD 1 TO VOLSB742-QT-ACEITAS
099300         PERFORM 527000-ACUMULAR-1-LINHA THRU 527000-SAI
099400             VARYING IC-LIN FROM 1 BY 1 UNTIL IC-LIN GREATER 5
099500     END-IF
099600     .
099700 520000-SAI.
099800     EXIT.
099900*
100000 521000-SORTEAR-LINHA.
100100*---------------------
100200     PERFORM 211000-CARREGAR-LINHA THRU 211000-SAI
100300     PERFORM 215000-ENUMERAR THRU 215000-SAI
100400
100500     PERFORM 521100-GRAVAR-1-CELULA THRU 521100-SAI
100600         VARYING IC-POS FROM 1 BY 1 UNTIL IC-POS GREATER 5
100700     .
100800 521000-SAI.
100900     EXIT.
101000*
101100 521100-GRAVAR-1-CELULA.
101200*-----------------------
101300     MOVE LT-CONFIG-SORTEADA(IC-POS) TO AT-COL(IC-LIN,IC-POS)
101400     .
101500 521100-SAI.
101600     EXIT.
101700*
101800 526000-VERIFICAR-1-COLUNA.
101900*--------------------------
102000     MOVE ZEROS                   TO TOT-CFG-LIN
102100     MOVE ZEROS                   TO TOT-ZERO-LIN
102200
102300     PERFORM 526100-ACUMULAR-COL THRU 526100-SAI
102400         VARYING IC-LIN FROM 1 BY 1 UNTIL IC-LIN GREATER 5
102500
102600     IF  TOT-CFG-LIN NOT EQUAL VOLSB742-COL-SOMA(IC-COL)
102700     OR  TOT-ZERO-LIN NOT EQUAL VOLSB742-COL-QT-VOLT(IC-COL)
102800         MOVE 'S'                  TO FL-REJEITAR
102900     END-IF
103000     .
103100 526000-SAI.
103200     EXIT.
103300*
103400 526100-ACUMULAR-COL.
103500*--------------------
103600     ADD AT-COL(IC-LIN,IC-COL)    TO TOT-CFG-LIN
103700     IF  AT-COL(IC-LIN,IC-COL) EQUAL 0
103800         ADD 1 TO TOT-ZERO-LIN
103900     END-IF
104000     .
104100 526100-SAI.
104200     EXIT.
104300*
104400 527000-ACUMULAR-1-LINHA.
104500*------------------------
104600     PERFORM 527100-ACUMULAR-1-CELULA THRU 527100-SAI
104700         VARYING IC-COL FROM 1 BY 1 UNTIL IC-COL GREATER 5
104800     .
104900 527000-SAI.
105000     EXIT.
105100*
105200 527100-ACUMULAR-1-CELULA.
105300*-------------------------
105400     COMPUTE IC-VAL = AT-COL(IC-LIN,IC-COL) + 1
105500     ADD 1 TO VOLSB742-FREQ-VALOR(IC-LIN,IC-COL,IC-VAL)
105600     .
105700 527100-SAI.
105800     EXIT.
105900*
106000*----------------------------------------------------------------*
106100 600000-CALCULAR-METRICAS SECTION.
106200*----------------------------------------------------------------*
106300* RESUME A DISTRIBUICAO AMOSTRADA DE CADA CELULA EM P-VOLTORB,
106400* VALOR ESPERADO, FAIXA DE RISCO E ESCORE PROFIT. AMOSTRAGEM SEM
106500* NENHUMA TENTATIVA ACEITA DEIXA O CONJUNTO DE METRICAS VAZIO -
106600* AS POLITICAS ABAIXO TRATAM ISSO SEM CANDIDATOS.
106700*----------------------------------------------------------------*
106800     IF  VOLSB742-QT-ACEITAS GREATER ZERO
106900         PERFORM 610000-CALCULAR-1-LINHA THRU 610000-SAI
107000             VARYING IC-LIN FROM 1 BY 1 UNTIL IC-LIN GREATER 5
107100     END-IF
107200     .
107300 600000-SAI.
107400     EXIT.
107500*
107600 610000-CALCULAR-1-LINHA.
107700*------------------------
107800     PERFORM 611000-CALCULAR-1-CELULA THRU 611000-SAI
107900         VARYING IC-COL FROM 1 BY 1 UNTIL IC-COL GREATER 5
108000     .
108100 610000-SAI.
108200     EXIT.
108300*
108400 611000-CALCULAR-1-CELULA.
108500*-------------------------
108600     MOVE 'N'                     TO MET-SELECIONADO(IC-LIN,
108700                                                       IC-COL)
108800     COMPUTE MET-P-VOLT(IC-LIN,IC-COL) ROUNDED =
108900         VOLSB742-FREQ-VALOR(IC-LIN,IC-COL,1) /
109000         VOLSB742-QT-ACEITAS
109100
109200     COMPUTE MET-VL-ESP(IC-LIN,IC-COL) ROUNDED =
109300         (1 * VOLSB742-FREQ-VALOR(IC-LIN,IC-COL,2) +
109400          2 * VOLSB742-FREQ-VALOR(IC-LIN,IC-COL,3) +
109500          3 * VOLSB742-FREQ-VALOR(IC-LIN,IC-COL,4)) /
109600         VOLSB742-QT-ACEITAS
109700
109800     IF  VOLSB742-FREQ-VALOR(IC-LIN,IC-COL,1) EQUAL ZERO
109900         MOVE 1 TO MET-RISCO-IDX(IC-LIN,IC-COL)
110000         COMPUTE MET-ESCORE(IC-LIN,IC-COL) =
110100             MET-VL-ESP(IC-LIN,IC-COL) + 10.0
110200     ELSE
110300         IF  MET-P-VOLT(IC-LIN,IC-COL) LESS OR EQUAL 0.15
110400             MOVE 2 TO MET-RISCO-IDX(IC-LIN,IC-COL)
110500         ELSE
110600         IF  MET-P-VOLT(IC-LIN,IC-COL) LESS OR EQUAL 0.35
110700             MOVE 3 TO MET-RISCO-IDX(IC-LIN,IC-COL)
110800         ELSE
110900             MOVE 4 TO MET-RISCO-IDX(IC-LIN,IC-COL)
111000         END-IF
111100         END-IF
111200         COMPUTE MET-ESCORE(IC-LIN,IC-COL) =
111300             MET-VL-ESP(IC-LIN,IC-COL) -
111400             0.8 * MET-P-VOLT(IC-LIN,IC-COL)
111500     END-IF
111600     .
111700 611000-SAI.
111800     EXIT.
111900*
112000*----------------------------------------------------------------*
112100 700000-APLICAR-POLITICA SECTION.
112200*----------------------------------------------------------------*
112300     IF  VOLSB742-MODO-LEVEL
112400         PERFORM 710000-POLITICA-LEVEL THRU 710000-SAI
112500     ELSE
112600         PERFORM 720000-POLITICA-PROFIT THRU 720000-SAI
112700     END-IF
112800     .
112900 700000-SAI.
113000     EXIT.
113100*
113200*----------------------------------------------------------------*
113300 710000-POLITICA-LEVEL SECTION.
113400*----------------------------------------------------------------*
113500* POLITICA LEVEL (SOBREVIVENCIA) - RECOMENDA A CELULA NAO
113600* REVELADA DE MENOR P-VOLTORB, DESDE QUE NAO PASSE DE 0.25, E
113700* DESISTE SE A PROBABILIDADE DE SOBREVIVENCIA DESSA UNICA
113800* RECOMENDACAO FOR MENOR QUE 0.5.
113900*----------------------------------------------------------------*
114000     MOVE 'N'                     TO FL-ACHOU
114100     IF  VOLSB742-QT-ACEITAS GREATER ZERO
114200         PERFORM 711000-ACHAR-MENOR-RISCO THRU 711000-SAI
114300             VARYING IC-LIN FROM 1 BY 1 UNTIL IC-LIN GREATER 5
114400     END-IF
114500
114600     IF  ACHOU-CANDIDATO
114700         ADD 1 TO VOLSB742-QT-RECOM
114800         COMPUTE VOLSB742-REC-LIN(VOLSB742-QT-RECOM) =
114900             IC-MELHOR-LIN - 1
115000         COMPUTE VOLSB742-REC-COL(VOLSB742-QT-RECOM) =
115100             IC-MELHOR-COL - 1
115200         MOVE MIN-P-VOLT TO VOLSB742-REC-P-VOLT
115300             (VOLSB742-QT-RECOM)
115400         MOVE MET-VL-ESP(IC-MELHOR-LIN,IC-MELHOR-COL) TO
115500             VOLSB742-REC-VL-ESP(VOLSB742-QT-RECOM)
115600         MOVE TAB-RISCO(MET-RISCO-IDX(IC-MELHOR-LIN,
115700             IC-MELHOR-COL)) TO VOLSB742-REC-RISCO
115800             (VOLSB742-QT-RECOM)
115900
116000         COMPUTE SURVIVAL ROUNDED = 1 - MIN-P-VOLT
116100     ELSE
116200         MOVE ZEROS                TO SURVIVAL
116300     END-IF
116400
116500     IF  SURVIVAL LESS 0.5
116600         MOVE 'Y'                  TO VOLSB742-FL-DESISTIR
116700         STRING 'LEVEL MODE: SURVIVAL PROBABILITY BELOW 0.5'
116800                DELIMITED BY SIZE INTO VOLSB742-TX-EXPLIC
116900     ELSE
117000         MOVE 'N'                  TO VOLSB742-FL-DESISTIR
117100         STRING 'LEVEL MODE: SAFE MOVE RECOMMENDED'
117200                DELIMITED BY SIZE INTO VOLSB742-TX-EXPLIC
117300     END-IF
117400     .
117500 710000-SAI.
117600     EXIT.
117700*
117800 711000-ACHAR-MENOR-RISCO.
117900*-------------------------
118000     PERFORM 711100-AVALIAR-1-CELULA THRU 711100-SAI
118100         VARYING IC-COL FROM 1 BY 1 UNTIL IC-COL GREATER 5
118200     .
118300 711000-SAI.
118400     EXIT.
118500*
118600 711100-AVALIAR-1-CELULA.
118700*------------------------
118800     IF  VOLSB742-DOM-REVELADA(IC-LIN,IC-COL) NOT EQUAL 'S'
118900     AND MET-P-VOLT(IC-LIN,IC-COL) LESS OR EQUAL 0.25
119000         IF  NOT ACHOU-CANDIDATO
119100         OR  MET-P-VOLT(IC-LIN,IC-COL) LESS MIN-P-VOLT
119200             MOVE 'S'               TO FL-ACHOU
119300             MOVE MET-P-VOLT(IC-LIN,IC-COL) TO MIN-P-VOLT
119400             MOVE IC-LIN             TO IC-MELHOR-LIN
119500             MOVE IC-COL             TO IC-MELHOR-COL
119600         END-IF
119700     END-IF
119800     .
119900 711100-SAI.
120000     EXIT.
120100*
120200*----------------------------------------------------------------*
120300 720000-POLITICA-PROFIT SECTION.
120400*----------------------------------------------------------------*
120500* POLITICA PROFIT (RECOMPENSA) - SELECIONA AS 5 CELULAS DE MAIOR
120600* ESCORE (VIA 5 PASSADAS DE MAXIMO, SEM PRECISAR ORDENAR A TABELA
120700* TODA) E DESISTE CONFORME A REGRA DE PARADA DO MODO PROFIT.
120800*----------------------------------------------------------------*
120900     IF  VOLSB742-QT-ACEITAS GREATER ZERO
121000         PERFORM 721000-SELECIONAR-TOP THRU 721000-SAI
121100             VARYING IC-RANK FROM 1 BY 1 UNTIL IC-RANK GREATER 5
121200     END-IF
121300
121400     IF  VOLSB742-QT-RECOM EQUAL ZERO
121500     AND VOLSB742-QT-FORCADAS EQUAL ZERO
121600         MOVE 'Y'                  TO VOLSB742-FL-DESISTIR
121700         STRING 'PROFIT MODE: NO RECOMMENDATIONS OR FORCED'
121800                ' VALUES LEFT'
121900                DELIMITED BY SIZE INTO VOLSB742-TX-EXPLIC
122000     ELSE
122100         IF  VOLSB742-QT-RECOM GREATER ZERO
122200         AND VOLSB742-REC-VL-ESP(1) LESS 0.5
122300             MOVE 'Y'              TO VOLSB742-FL-DESISTIR
122400             STRING 'PROFIT MODE: BEST RECOMMENDATION BELOW'
122500                    ' EXPECTED VALUE 0.5'
122600                    DELIMITED BY SIZE INTO VOLSB742-TX-EXPLIC
122700         ELSE
122800             MOVE 'N'              TO VOLSB742-FL-DESISTIR
122900             STRING 'PROFIT MODE: RANKED RECOMMENDATIONS BELOW'
123000                    DELIMITED BY SIZE INTO VOLSB742-TX-EXPLIC
123100         END-IF
123200     END-IF
123300     .
123400 720000-SAI.
123500     EXIT.
123600*
123700 721000-SELECIONAR-TOP.
123800*----------------------
123900     MOVE 'N'                     TO FL-ACHOU
124000     PERFORM 722000-ACHAR-MELHOR-ESCORE THRU 722000-SAI
124100         VARYING IC-LIN FROM 1 BY 1 UNTIL IC-LIN GREATER 5
124200
124300     IF  ACHOU-CANDIDATO
124400         MOVE 'S' TO MET-SELECIONADO(IC-MELHOR-LIN,IC-MELHOR-COL)
124500         ADD 1 TO VOLSB742-QT-RECOM
124600         COMPUTE VOLSB742-REC-LIN(VOLSB742-QT-RECOM) =
124700             IC-MELHOR-LIN - 1
124800         COMPUTE VOLSB742-REC-COL(VOLSB742-QT-RECOM) =
124900             IC-MELHOR-COL - 1
125000         MOVE MET-P-VOLT(IC-MELHOR-LIN,IC-MELHOR-COL) TO
125100             VOLSB742-REC-P-VOLT(VOLSB742-QT-RECOM)
125200         MOVE MET-VL-ESP(IC-MELHOR-LIN,IC-MELHOR-COL) TO
125300             VOLSB742-REC-VL-ESP(VOLSB742-QT-RECOM)
125400         MOVE TAB-RISCO(MET-RISCO-IDX(IC-MELHOR-LIN,
125500             IC-MELHOR-COL)) TO VOLSB742-REC-RISCO
125600             (VOLSB742-QT-RECOM)
125700     END-IF
125800     .
125900 721000-SAI.
126000     EXIT.
126100*
126200 722000-ACHAR-MELHOR-ESCORE.
126300*---------------------------
126400     PERFORM 722100-AVALIAR-1-CELULA THRU 722100-SAI
126500         VARYING IC-COL FROM 1 BY 1 UNTIL IC-COL GREATER 5
126600     .
126700 722000-SAI.
126800     EXIT.
126900*
127000 722100-AVALIAR-1-CELULA.
127100*------------------------
127200     IF  VOLSB742-DOM-REVELADA(IC-LIN,IC-COL) NOT EQUAL 'S'
127300     AND NOT CELULA-SELECIONADA(IC-LIN,IC-COL)
127400         IF  NOT ACHOU-CANDIDATO
127500         OR  MET-ESCORE(IC-LIN,IC-COL) GREATER MAX-ESCORE
127600             MOVE 'S'               TO FL-ACHOU
127700             MOVE MET-ESCORE(IC-LIN,IC-COL) TO MAX-ESCORE
127800             MOVE IC-LIN             TO IC-MELHOR-LIN
127900             MOVE IC-COL             TO IC-MELHOR-COL
128000         END-IF
128100     END-IF
128200     .
128300 722100-SAI.
128400     EXIT.
128500*
128600*----------------------------------------------------------------*
128700 999000-ERRO SECTION.
128800*----------------------------------------------------------------*
128900 999001-ERRO.
129000*------------
129100     MOVE 999001                  TO VOLSB742-SEQL-ERRO
129200     MOVE VOLSB742-QT-REVELADAS    TO DSP-QT-REV
129300     STRING 'VOLSB742 - QT-REVELADAS FORA DA FAIXA 0-25: '
129400            DSP-QT-REV
129500            DELIMITED BY SIZE INTO VOLSB742-TX-ERRO
129600     PERFORM 000000-SAI
129700     .
129800
129900
130000
130100

000100*----------------------------------------------------------------*
000200* PROGRAMA..: VOLSB740.
000300* ANALISTA..: F3390271 MARISA TEIXEIRA AGUIAR
000400* AUTOR.....: F3390271 MARISA TEIXEIRA AGUIAR
000500* OBJETIVO..: Valida a viabilidade das restricoes de um
000600*             tabuleiro do jogo VOLTORB FLIP antes de submeter o
000700*             tabuleiro ao motor de deducao VOLSB742.
000800* COMPILACAO: COBOL MVS - BATCH
000900*----------------------------------------------------------------*
001000* VRS0001 14.03.1989 - F3390271 - IMPLANTACAO.
001100* VRS0002 02.09.1989 - F3390271 - INCLUIDA VALIDACAO GLOBAL DE
001200*                       SOMA DE LINHAS CONTRA SOMA DE COLUNAS.
001300* VRS0003 19.06.1991 - R1820034 - INCLUIDA VALIDACAO DE CELULAS
001400*                       REVELADAS DUPLICADAS.
001500* VRS0004 11.02.1999 - M5512207 - VIRADA DO MILENIO - CONFIRMADO
001600*                       QUE NAO HA CAMPO DE DATA NESTA ROTINA.
001700* VRS0005 30.07.2007 - D6671145 - CORRIGIDO LIMITE MAXIMO DE
001800*                       SOMA DA LINHA/COLUNA (ERA 15 FIXO, PASSA
001900*                       A SER CALCULADO PELA QTDE DE VOLTORBS).
002000* VRS0006 14.01.2011 - D6671145 - INCLUIDA CONFERENCIA DE LIMITE
002100*                       SANIDADE NOS 4 ACUMULADORES GLOBAIS (130100)
002200*                       APOS REGISTRO DE ENTRADA CORROMPIDO TER
002300*                       PASSADO PELAS VALIDACOES LINHA-A-LINHA.
002400*----------------------------------------------------------------*
002500 IDENTIFICATION DIVISION.
002600*----------------------------------------------------------------*
002700 PROGRAM-ID.    VOLSB740.
002800 AUTHOR.        MARISA TEIXEIRA AGUIAR.
002900 INSTALLATION.  DIRETORIA DE TECNOLOGIA - NUCLEO BATCH.
003000 DATE-WRITTEN.  14.03.1989.
003100 DATE-COMPILED.
003200 SECURITY.      USO INTERNO - CONFIDENCIAL.
003300*----------------------------------------------------------------*
003400 ENVIRONMENT DIVISION.
003500*----------------------------------------------------------------*
003600 CONFIGURATION SECTION.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM.
003900
004000*----------------------------------------------------------------*
004100 DATA DIVISION.
004200*----------------------------------------------------------------*
004300*----------------------------------------------------------------*
004400 WORKING-STORAGE SECTION.
004500*----------------------------------------------------------------*
004600 77  CTE-PROG     PIC  X(17) VALUE '*** VOLSB740 ***'.
004700 77  CTE-VERS     PIC  X(06) VALUE 'VRS005'.
004800*----------------------------------------------------------------*
004900 LOCAL-STORAGE SECTION.
005000*----------------------------------------------------------------*
005100 01  GRP-CTL-LS.
005200     03  IC-LIN                       PIC  9(01)    COMP-5.
005300     03  IC-COL                       PIC  9(01)    COMP-5.
005400     03  IC-REV                       PIC S9(04)    COMP-5.
005500     03  IC-REV2                      PIC S9(04)    COMP-5.
005600     03  IC-TOT                       PIC  9(01)    COMP-5.
005700     03  IC-LIN-D                     PIC  9(01).
005800     03  IC-COL-D                     PIC  9(01).
005900     03  FILLER                       PIC  X(02).
006000
006100 01  GRP-SOMAS-LS.
006200     03  TOT-SOMA-LIN                 PIC  9(03)    COMP-5.
006300     03  TOT-SOMA-COL                 PIC  9(03)    COMP-5.
006400     03  TOT-VOLT-LIN                 PIC  9(03)    COMP-5.
006500     03  TOT-VOLT-COL                 PIC  9(03)    COMP-5.
006600     03  MIN-SOMA-VLDA                PIC S9(03)    COMP-5.
006700     03  MAX-SOMA-VLDA                PIC S9(03)    COMP-5.
006800     03  FILLER                       PIC  X(04).
006900*
007000* VISAO ALTERNATIVA DOS 4 TOTAIS COMO TABELA, USADA PELA ROTINA
007100* DE CONFERENCIA GLOBAL (130000) PARA PERCORRER OS ACUMULADORES
007200* SEM REPETIR A MESMA COMPARACAO QUATRO VEZES.
007300 01  FILLER REDEFINES GRP-SOMAS-LS.
007400     03  TOT-GRP-TAB OCCURS 4 TIMES    PIC  9(03)    COMP-5.
007500     03  FILLER                       PIC  X(10).
007600
007700 01  DSP-ERRO.
007800     05  DSP-LIN-D                    PIC  9(01).
007900     05  FILLER                       PIC  X(01) VALUE SPACES.
008000     05  DSP-COL-D                    PIC  9(01).
008100     05  FILLER                       PIC  X(70) VALUE SPACES.
008200*
008300* VISAO SOMENTE-LINHA, USADA QUANDO O ERRO SE REFERE A UMA UNICA
008400* LINHA (999001/999002), SEM A COLUNA JUNTO NA MENSAGEM.
008500 01  FILLER REDEFINES DSP-ERRO.
008600     05  DSP-LIN-SO                   PIC  9(01).
008700     05  FILLER                       PIC  X(72) VALUE SPACES.
008800*
008900* VISAO SOMENTE-COLUNA, USADA QUANDO O ERRO SE REFERE A UMA UNICA
009000* COLUNA (999003/999004), SEM A LINHA JUNTO NA MENSAGEM.
009100 01  FILLER REDEFINES DSP-ERRO.
009200     05  DSP-COL-SO                   PIC  9(01).
009300     05  FILLER                       PIC  X(72) VALUE SPACES.
009400*----------------------------------------------------------------*
009500 LINKAGE SECTION.
009600*----------------------------------------------------------------*
009700 01  VOLSB742-DADOS.
009800 COPY VOLKB742.
009900
010000*----------------------------------------------------------------*
010100 PROCEDURE DIVISION USING VOLSB742-DADOS.
010200*----------------------------------------------------------------*
010300*----------------------------------------------------------------*
010400 000000-PRINCIPAL SECTION.
010500*----------------------------------------------------------------*
010600     PERFORM 100000-PROCEDIMENTOS-INICIAIS
010700
010800     PERFORM 110000-VALIDAR-CADA-LINHA
010900     PERFORM 120000-VALIDAR-CADA-COLUNA
011000     PERFORM 130000-VALIDAR-TOTAIS-GLOBAIS
011100     PERFORM 140000-VALIDAR-REVELADAS
011200     .
011300 000000-SAI.
011400     GOBACK.
011500
011600*----------------------------------------------------------------*
011700 100000-PROCEDIMENTOS-INICIAIS SECTION.
011800*----------------------------------------------------------------*
011900     MOVE ZEROS                       TO VOLSB742-SEQL-ERRO
012000     MOVE SPACES                      TO VOLSB742-TX-ERRO
012100     MOVE ZEROS                       TO TOT-SOMA-LIN
012200                                          TOT-SOMA-COL
012300                                          TOT-VOLT-LIN
012400                                          TOT-VOLT-COL
012500     .
012600 100000-SAI.
012700     EXIT.
012800
012900*----------------------------------------------------------------*
013000 110000-VALIDAR-CADA-LINHA SECTION.
013100*----------------------------------------------------------------*
013200     PERFORM 110100-VALIDAR-1-LINHA THRU 110100-SAI
013300         VARYING IC-LIN FROM 1 BY 1 UNTIL IC-LIN GREATER 5
013400     .
013500 110000-SAI.
013600     EXIT.
013700
013800 110100-VALIDAR-1-LINHA.
013900*---------------------
014000     IF  VOLSB742-LIN-QT-VOLT(IC-LIN) GREATER 5
014100         MOVE IC-LIN                   TO IC-LIN-D
014200         PERFORM 999001-ERRO
014300     END-IF
014400
014500     COMPUTE MIN-SOMA-VLDA =
014600         5 - VOLSB742-LIN-QT-VOLT(IC-LIN)
014700     COMPUTE MAX-SOMA-VLDA =
014800         (5 - VOLSB742-LIN-QT-VOLT(IC-LIN)) * 3
014900
015000     IF  VOLSB742-LIN-SOMA(IC-LIN) LESS MIN-SOMA-VLDA
015100     OR  VOLSB742-LIN-SOMA(IC-LIN) GREATER MAX-SOMA-VLDA
015200         MOVE IC-LIN                   TO IC-LIN-D
015300         PERFORM 999002-ERRO
015400     END-IF
015500
015600     ADD VOLSB742-LIN-SOMA(IC-LIN)     TO TOT-SOMA-LIN
015700     ADD VOLSB742-LIN-QT-VOLT(IC-LIN)  TO TOT-VOLT-LIN
015800     .
015900 110100-SAI.
016000     EXIT.
016100
016200*----------------------------------------------------------------*
016300 120000-VALIDAR-CADA-COLUNA SECTION.
016400*----------------------------------------------------------------*
016500     PERFORM 120100-VALIDAR-1-COLUNA THRU 120100-SAI
016600         VARYING IC-COL FROM 1 BY 1 UNTIL IC-COL GREATER 5
016700     .
016800 120000-SAI.
016900     EXIT.
017000
017100 120100-VALIDAR-1-COLUNA.
017200*---------------------
017300     IF  VOLSB742-COL-QT-VOLT(IC-COL) GREATER 5
017400         MOVE IC-COL                   TO IC-COL-D
017500         PERFORM 999003-ERRO
017600     END-IF
017700
017800     COMPUTE MIN-SOMA-VLDA =
017900         5 - VOLSB742-COL-QT-VOLT(IC-COL)
018000     COMPUTE MAX-SOMA-VLDA =
018100         (5 - VOLSB742-COL-QT-VOLT(IC-COL)) * 3
018200
018300     IF  VOLSB742-COL-SOMA(IC-COL) LESS MIN-SOMA-VLDA
018400     OR  VOLSB742-COL-SOMA(IC-COL) GREATER MAX-SOMA-VLDA
018500         MOVE IC-COL                   TO IC-COL-D
018600         PERFORM 999004-ERRO
018700     END-IF
018800
018900     ADD VOLSB742-COL-SOMA(IC-COL)     TO TOT-SOMA-COL
019000     ADD VOLSB742-COL-QT-VOLT(IC-COL)  TO TOT-VOLT-COL
019100     .
019200 120100-SAI.
019300     EXIT.
019400
019500*----------------------------------------------------------------*
019600 130000-VALIDAR-TOTAIS-GLOBAIS SECTION.
019700*----------------------------------------------------------------*
019800     IF  TOT-SOMA-LIN NOT EQUAL TOT-SOMA-COL
019900         PERFORM 999005-ERRO
020000     END-IF
020100
020200     IF  TOT-VOLT-LIN NOT EQUAL TOT-VOLT-COL
020300         PERFORM 999006-ERRO
020400     END-IF
020500
020600     PERFORM 130100-VERIFICAR-1-LIMITE THRU 130100-SAI
020700         VARYING IC-TOT FROM 1 BY 1 UNTIL IC-TOT GREATER 4
020800     .
020900 130000-SAI.
021000     EXIT.
021100*
021200 130100-VERIFICAR-1-LIMITE.
021300*--------------------------
021400* NENHUM DOS 4 ACUMULADORES GLOBAIS PODE PASSAR DE 75 (5 LINHAS
021500* OU COLUNAS * SOMA MAXIMA 15) - SE PASSAR, ALGUM GRUPO R/C DO
021600* REGISTRO DE ENTRADA ESTA CORROMPIDO.
021700     IF  TOT-GRP-TAB(IC-TOT) GREATER 75
021800         PERFORM 999010-ERRO
021900     END-IF
022000     .
022100 130100-SAI.
022200     EXIT.
022300
022400*----------------------------------------------------------------*
022500 140000-VALIDAR-REVELADAS SECTION.
022600*----------------------------------------------------------------*
022700     PERFORM 140100-VALIDAR-1-REVELADA THRU 140100-SAI
022800         VARYING IC-REV FROM 1 BY 1
022900         UNTIL IC-REV GREATER VOLSB742-QT-REVELADAS
023000     .
023100 140000-SAI.
023200     EXIT.
023300
023400 140100-VALIDAR-1-REVELADA.
023500*-------------------------
023600     IF  VOLSB742-REV-LIN(IC-REV) GREATER 4
023700     OR  VOLSB742-REV-COL(IC-REV) GREATER 4
023800         PERFORM 999007-ERRO
023900     END-IF
024000
024100     IF  VOLSB742-REV-VAL(IC-REV) GREATER 3
024200         PERFORM 999008-ERRO
024300     END-IF
024400
024500     PERFORM 140200-VALIDAR-DUPLICADA THRU 140200-SAI
024600         VARYING IC-REV2 FROM 1 BY 1
024700         UNTIL IC-REV2 GREATER VOLSB742-QT-REVELADAS
024800     .
024900 140100-SAI.
025000     EXIT.
025100
025200 140200-VALIDAR-DUPLICADA.
025300*------------------------
025400     IF  IC-REV2 NOT EQUAL IC-REV
025500     AND VOLSB742-REV-LIN(IC-REV2) EQUAL VOLSB742-REV-LIN(IC-REV)
025600     AND VOLSB742-REV-COL(IC-REV2) EQUAL VOLSB742-REV-COL(IC-REV)
025700         PERFORM 999009-ERRO
025800     END-IF
025900     .
026000 140200-SAI.
026100     EXIT.
026200
026300*----------------------------------------------------------------*
026400 999000-ERRO SECTION.
026500*----------------------------------------------------------------*
026600
026700 999001-ERRO.
026800*------------
026900     MOVE 0001                        TO VOLSB742-SEQL-ERRO
027000     MOVE IC-LIN-D                     TO DSP-LIN-D
027100     STRING
027200         'INVALID BOARD: ROW ' DSP-LIN-D
027300         ' VOLTORB COUNT OUT OF RANGE 0-5'
027400         DELIMITED BY SIZE           INTO VOLSB742-TX-ERRO
027500     END-STRING
027600     PERFORM 000000-SAI
027700     .
027800 999002-ERRO.
027900*------------
028000     MOVE 0002                        TO VOLSB742-SEQL-ERRO
028100     MOVE IC-LIN-D                     TO DSP-LIN-D
028200     STRING
028300         'INVALID BOARD: ROW ' DSP-LIN-D
028400         ' SUM OUTSIDE FEASIBLE RANGE FOR ITS VOLTORB COUNT'
028500         DELIMITED BY SIZE           INTO VOLSB742-TX-ERRO
028600     END-STRING
028700     PERFORM 000000-SAI
028800     .
028900 999003-ERRO.
029000*------------
029100     MOVE 0003                        TO VOLSB742-SEQL-ERRO
029200     MOVE IC-COL-D                     TO DSP-COL-D
029300     STRING
029400         'INVALID BOARD: COLUMN ' DSP-COL-D
029500         ' VOLTORB COUNT OUT OF RANGE 0-5'
029600         DELIMITED BY SIZE           INTO VOLSB742-TX-ERRO
029700     END-STRING
029800     PERFORM 000000-SAI
029900     .
030000 999004-ERRO.
030100*------------
030200     MOVE 0004                        TO VOLSB742-SEQL-ERRO
030300     MOVE IC-COL-D                     TO DSP-COL-D
030400     STRING
030500         'INVALID BOARD: COLUMN ' DSP-COL-D
030600         ' SUM OUTSIDE FEASIBLE RANGE FOR ITS VOLTORB COUNT'
030700         DELIMITED BY SIZE           INTO VOLSB742-TX-ERRO
030800     END-STRING
030900     PERFORM 000000-SAI
031000     .
031100 999005-ERRO.
031200*------------
031300     MOVE 0005                        TO VOLSB742-SEQL-ERRO
031400     MOVE 'INVALID BOARD: SUM OF ROW SUMS NOT EQUAL SUM OF '
031500                                      TO VOLSB742-TX-ERRO
031600     PERFORM 000000-SAI
031700     .
031800 999006-ERRO.
031900*------------
032000     MOVE 0006                        TO VOLSB742-SEQL-ERRO
032100     MOVE 'INVALID BOARD: SUM OF ROW VOLTORB COUNTS NOT EQUAL '
032200                                      TO VOLSB742-TX-ERRO
032300     PERFORM 000000-SAI
032400     .
032500 999007-ERRO.
032600*------------
032700     MOVE 0007                        TO VOLSB742-SEQL-ERRO
032800     MOVE 'INVALID BOARD: REVEALED TILE ROW OR COLUMN OUT OF '
032900          'RANGE 0-4'                 TO VOLSB742-TX-ERRO
033000     PERFORM 000000-SAI
033100     .
033200 999008-ERRO.
033300*------------
033400     MOVE 0008                        TO VOLSB742-SEQL-ERRO
033500     MOVE 'INVALID BOARD: REVEALED TILE VALUE OUT OF RANGE 0-3'
033600                                      TO VOLSB742-TX-ERRO
033700     PERFORM 000000-SAI
033800     .
033900 999009-ERRO.
034000*------------
034100     MOVE 0009                        TO VOLSB742-SEQL-ERRO
034200     MOVE 'INVALID BOARD: SAME TILE REVEALED MORE THAN ONCE'
034300                                      TO VOLSB742-TX-ERRO
034400     PERFORM 000000-SAI
034500     .
034600 999010-ERRO.
034700*------------
034800     MOVE 0010                        TO VOLSB742-SEQL-ERRO
034900     MOVE 'INVALID BOARD: ROW/COLUMN TOTAL EXCEEDS SANITY LIMIT'
035000                                      TO VOLSB742-TX-ERRO
035100     PERFORM 000000-SAI
035200     .
035300 999000-SAI.
035400     EXIT.
035500
035600
035700
035800

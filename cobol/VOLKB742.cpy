000100*----------------------------------------------------------------*
000200* BOOK......: VOLKB742.
000300* ANALISTA..: F3390271 MARISA TEIXEIRA AGUIAR
000400* AUTOR.....: F3390271 MARISA TEIXEIRA AGUIAR
000500* DATA......: 14.03.1989
000600* OBJETIVO..: Book da subrotina VOLSB742 - tabuleiro, dominio de
000700*             celulas, resposta da analise e bloco de erro do
000800*             motor de estrategia do jogo VOLTORB FLIP.
000900*----------------------------------------------------------------*
001000* VRS0001 14.03.1989 - F3390271 - IMPLANTACAO.
001100* VRS0002 02.09.1989 - F3390271 - INCLUIDA TABELA DE DOMINIO DAS
001200*                       25 CELULAS PARA USO DA PROPAGACAO.
001300* VRS0003 19.06.1991 - R1820034 - INCLUIDOS CONTADORES DE
001400*                       AMOSTRAGEM (MONTE CARLO) NO BLOCO RPST.
001500* VRS0004 08.01.1996 - R1820034 - AJUSTE DE PIC NOS CAMPOS DE
001600*                       PROBABILIDADE PARA 4 CASAS DECIMAIS.
001700* VRS0005 11.02.1999 - M5512207 - VIRADA DO MILENIO - REVISAO DOS
001800*                       CAMPOS DE DATA DE REFERENCIA (SEM IMPACTO
001900*                       NESTE BOOK - NENHUM CAMPO DE DATA AQUI).
002000* VRS0006 27.08.2003 - D6671145 - INCLUIDO CD-MODO NA RQSC PARA
002100*                       SUPORTAR A POLITICA PROFIT ALEM DA LEVEL.
002200*----------------------------------------------------------------*
002300*
002400*----------------------------------------------------------------*
002500*    BLOCO DE ERRO - DEVOLVIDO PELA SUBROTINA AO CHAMADOR
002600*----------------------------------------------------------------*
002700 03  VOLSB742-ERRO.
002800     05  VOLSB742-SEQL-ERRO                PIC S9(09)    COMP-5.
002900     05  VOLSB742-TX-ERRO                  PIC  X(120).
003000     05  FILLER                            PIC  X(004).
003100*
003200*----------------------------------------------------------------*
003300*    RQSC - TABULEIRO RECEBIDO (CABECALHO + RESTRICOES + CELULAS
003400*    REVELADAS), MONTADO PELO DRIVER A PARTIR DO REGISTRO DE
003500*    ENTRADA (GRUPOS H / R / C / T / E)
003600*----------------------------------------------------------------*
003700 03  VOLSB742-RQSC.
003800     05  VOLSB742-ID-TABU                  PIC  X(008).
003900     05  VOLSB742-CD-MODO                  PIC  X(006).
004000         88  VOLSB742-MODO-LEVEL                  VALUE 'LEVEL '.
004100         88  VOLSB742-MODO-PROFIT                 VALUE 'PROFIT'.
004200     05  VOLSB742-QT-REVELADAS             PIC S9(04)    COMP-5.
004300         88  VOLSB742-QT-REVELADAS-VLDA     VALUE 0 THRU 25.
004400     05  FILLER                            PIC  X(004).
004500     05  VOLSB742-LS-LINHA  OCCURS 5 TIMES.
004600         07  VOLSB742-LIN-SOMA             PIC  9(02).
004700         07  VOLSB742-LIN-QT-VOLT          PIC  9(01).
004800     05  VOLSB742-LS-COLUNA OCCURS 5 TIMES.
004900         07  VOLSB742-COL-SOMA             PIC  9(02).
005000         07  VOLSB742-COL-QT-VOLT          PIC  9(01).
005100     05  VOLSB742-LS-REVELADA OCCURS 25 TIMES.
005200         07  VOLSB742-REV-LIN              PIC  9(01).
005300         07  VOLSB742-REV-COL              PIC  9(01).
005400         07  VOLSB742-REV-VAL              PIC  9(01).
005500     05  FILLER                            PIC  X(006).
005600*
005700*----------------------------------------------------------------*
005800*    DOMINIO DE TRABALHO - UMA ENTRADA POR CELULA DO TABULEIRO
005900*    5 X 5, MANTIDA PELA PROPAGACAO DE RESTRICOES (VER VOLSB742
006000*    SECAO 200000). NAO VIAJA NO COMMAREA DE VOLSB740.
006100*----------------------------------------------------------------*
006200 03  VOLSB742-DOMINIO.
006300     05  VOLSB742-LS-LIN-DOM OCCURS 5 TIMES.
006400         07  VOLSB742-LS-COL-DOM OCCURS 5 TIMES.
006500             09  VOLSB742-DOM-PERM-0       PIC  X(01).
006600                 88  VOLSB742-0-PERMITIDO         VALUE 'S'.
006700             09  VOLSB742-DOM-PERM-1       PIC  X(01).
006800                 88  VOLSB742-1-PERMITIDO         VALUE 'S'.
006900             09  VOLSB742-DOM-PERM-2       PIC  X(01).
007000                 88  VOLSB742-2-PERMITIDO         VALUE 'S'.
007100             09  VOLSB742-DOM-PERM-3       PIC  X(01).
007200                 88  VOLSB742-3-PERMITIDO         VALUE 'S'.
007300             09  VOLSB742-DOM-REVELADA     PIC  X(01).
007400                 88  VOLSB742-CEL-REVELADA        VALUE 'S'.
007500             09  VOLSB742-DOM-VALOR        PIC  9(01).
007600             09  FILLER                    PIC  X(02).
007700*
007800*----------------------------------------------------------------*
007900*    RPST - RESPOSTA DA ANALISE DEVOLVIDA AO DRIVER PARA IMPRIMIR
008000*    A SECAO DO RELATORIO ANALISE
008100*----------------------------------------------------------------*
008200 03  VOLSB742-RPST.
008300     05  VOLSB742-SITU-JOGO                PIC  X(006).
008400         88  VOLSB742-JOGO-ATIVO                  VALUE 'ACTIVE'.
008500         88  VOLSB742-JOGO-GANHO                  VALUE 'WON   '.
008600     05  VOLSB742-FL-DESISTIR              PIC  X(001).
008700         88  VOLSB742-DESISTIR                    VALUE 'Y'.
008800         88  VOLSB742-NAO-DESISTIR                VALUE 'N'.
008900     05  VOLSB742-TX-EXPLIC                PIC  X(060).
009000     05  VOLSB742-QT-SEGURAS               PIC S9(04)    COMP-5.
009100     05  VOLSB742-LS-SEGURAS OCCURS 25 TIMES.
009200         07  VOLSB742-SEG-LIN              PIC  9(01).
009300         07  VOLSB742-SEG-COL              PIC  9(01).
009400     05  VOLSB742-QT-VOLTORB               PIC S9(04)    COMP-5.
009500     05  VOLSB742-LS-VOLTORB OCCURS 25 TIMES.
009600         07  VOLSB742-VOL-LIN              PIC  9(01).
009700         07  VOLSB742-VOL-COL              PIC  9(01).
009800     05  VOLSB742-QT-FORCADAS              PIC S9(04)    COMP-5.
009900     05  VOLSB742-LS-FORCADAS OCCURS 25 TIMES.
010000         07  VOLSB742-FRC-LIN              PIC  9(01).
010100         07  VOLSB742-FRC-COL              PIC  9(01).
010200         07  VOLSB742-FRC-VAL              PIC  9(01).
010300     05  VOLSB742-QT-RECOM                 PIC S9(04)    COMP-5.
010400     05  VOLSB742-LS-RECOM OCCURS 25 TIMES.
010500         07  VOLSB742-REC-LIN              PIC  9(01).
010600         07  VOLSB742-REC-COL              PIC  9(01).
010700         07  VOLSB742-REC-P-VOLT           PIC  9(01)V9(04)
010800                                                         COMP-3.
010900         07  VOLSB742-REC-VL-ESP           PIC  9(01)V9(04)
011000                                                         COMP-3.
011100         07  VOLSB742-REC-RISCO            PIC  X(15).
011200     05  FILLER                            PIC  X(008).
011300*
011400*----------------------------------------------------------------*
011500*    AMOSTRAGEM MONTE CARLO - FREQUENCIAS ACUMULADAS POR CELULA E
011600*    POR VALOR (0 A 3), USADAS PELA SECAO 600000 PARA DERIVAR AS
011700*    METRICAS DE PROBABILIDADE. NAO VIAJA NO COMMAREA DE VOLSB740.
011800*----------------------------------------------------------------*
011900 03  VOLSB742-AMOSTRAGEM.
012000     05  VOLSB742-QT-TENTATIVAS            PIC S9(06)    COMP-5.
012100     05  VOLSB742-QT-ACEITAS               PIC S9(06)    COMP-5.
012200     05  VOLSB742-LS-LIN-FREQ OCCURS 5 TIMES.
012300         07  VOLSB742-LS-COL-FREQ OCCURS 5 TIMES.
012400             09  VOLSB742-FREQ-VALOR OCCURS 4 TIMES
012500                                            PIC S9(06)    COMP-5.
012600     05  FILLER                            PIC  X(006).
012700

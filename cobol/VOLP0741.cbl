000100*----------------------------------------------------------------*
000200* PROGRAMA..: VOLP0741.
000300* ANALISTA..: F3390271 MARISA TEIXEIRA AGUIAR
000400* AUTOR.....: F3390271 MARISA TEIXEIRA AGUIAR
000500* OBJETIVO..: Driver batch do motor VOLTORB FLIP - le o arquivo
000600*             BOARDS (grupos H/R/C/T/E, um grupo por tabuleiro),
000700*             monta a requisicao, chama VOLSB740 para validar e
000800*             VOLSB742 para analisar, imprime a secao ANALISE de
000900*             cada tabuleiro e a linha de totais de controle ao
001000*             final do arquivo.
001100* COMPILACAO: COBOL MVS - BATCH
001200*----------------------------------------------------------------*
001300* VRS0001 14.03.1989 - F3390271 - IMPLANTACAO.
001400* VRS0002 02.09.1989 - F3390271 - INCLUIDA IMPRESSAO DOS BLOCOS DE
001500*                       SEGURAS/VOLTORB/FORCADAS E RECOMENDACOES.
001600* VRS0003 19.06.1991 - R1820034 - INCLUIDA A LINHA DE TOTAIS DE
001700*                       CONTROLE (LIDOS/ANALISADOS/REJEITADOS).
001800* VRS0004 11.02.1999 - M5512207 - VIRADA DO MILENIO - CONFIRMADO
001900*                       QUE NAO HA CAMPO DE DATA PERSISTIDO NESTE
002000*                       DRIVER (SOMENTE O CABECALHO DO TABULEIRO).
002100* VRS0005 27.08.2003 - D6671145 - INCLUIDO TRATAMENTO DO MODO
002200*                       PROFIT NA SECAO DE RECOMENDACOES.
002300*----------------------------------------------------------------*
002400 IDENTIFICATION DIVISION.
002500*----------------------------------------------------------------*
002600 PROGRAM-ID.    VOLP0741.
002700 AUTHOR.        MARISA TEIXEIRA AGUIAR.
002800 INSTALLATION.  DIRETORIA DE TECNOLOGIA - NUCLEO BATCH.
002900 DATE-WRITTEN.  14.03.1989.
003000 DATE-COMPILED.
003100 SECURITY.      USO INTERNO - CONFIDENCIAL.
003200*----------------------------------------------------------------*
003300 ENVIRONMENT DIVISION.
003400*----------------------------------------------------------------*
003500 CONFIGURATION SECTION.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM.
003800*
003900 INPUT-OUTPUT SECTION.
004000 FILE-CONTROL.
004100*-------------
004200     SELECT  ENTRADA-TABU  ASSIGN  TO  UT-S-ENTRADA
004300             ORGANIZATION IS LINE SEQUENTIAL.
004400
004500     SELECT  ANALISE-REL   ASSIGN  TO  UT-S-ANALISE
004600             ORGANIZATION IS LINE SEQUENTIAL.
004700*----------------------------------------------------------------*
004800 DATA DIVISION.
004900*----------------------------------------------------------------*
005000*----------------------------------------------------------------*
005100 FILE SECTION.
005200*----------------------------------------------------------------*
005300 FD  ENTRADA-TABU
005400     RECORD CONTAINS 80 CHARACTERS
005500     RECORDING MODE IS F.
005600*
005700 01  ENTRADA-REGISTRO.
005800     03  ENT-TIPO-REG         PIC  X(01).
005900     03  ENT-DETALHE          PIC  X(79).
006000*
006100 01  FILLER REDEFINES ENTRADA-REGISTRO.
006200     03  ENT-H-TIPO           PIC  X(01).
006300     03  ENT-H-ID-TABU        PIC  X(08).
006400     03  ENT-H-MODO           PIC  X(06).
006500     03  FILLER               PIC  X(65).
006600*
006700 01  FILLER REDEFINES ENTRADA-REGISTRO.
006800     03  ENT-RC-TIPO          PIC  X(01).
006900     03  ENT-RC-INDICE        PIC  9(01).
007000     03  ENT-RC-SOMA          PIC  9(02).
007100     03  ENT-RC-QT-VOLT       PIC  9(01).
007200     03  FILLER               PIC  X(75).
007300*
007400 01  FILLER REDEFINES ENTRADA-REGISTRO.
007500     03  ENT-T-TIPO           PIC  X(01).
007600     03  ENT-T-LINHA          PIC  9(01).
007700     03  ENT-T-COLUNA         PIC  9(01).
007800     03  ENT-T-VALOR          PIC  9(01).
007900     03  FILLER               PIC  X(76).
008000*
008100 FD  ANALISE-REL
008200     RECORD CONTAINS 132 CHARACTERS
008300     RECORDING MODE IS F.
008400*
008500 01  ANALISE-LINHA           PIC  X(132).
008600*----------------------------------------------------------------*
008700 WORKING-STORAGE SECTION.
008800*----------------------------------------------------------------*
008900 77  CTE-PROG     PIC  X(17) VALUE '*** VOLP0741 ***'.
009000 77  CTE-VERS     PIC  X(06) VALUE 'VRS005'.
009100*
009200 01  GRP-LINHA-RPT-01.
009300     03  FILLER               PIC  X(01)  VALUE SPACES.
009400     03  RPT01-ROTULO         PIC  X(11)  VALUE 'BOARD ID : '.
009500     03  RPT01-ID-TABU        PIC  X(08).
009600     03  FILLER               PIC  X(03)  VALUE SPACES.
009700     03  RPT01-ROTULO-MODO    PIC  X(07)  VALUE 'MODE : '.
009800     03  RPT01-MODO           PIC  X(06).
009900     03  FILLER               PIC  X(03)  VALUE SPACES.
010000     03  RPT01-ROTULO-SITU    PIC  X(13)  VALUE 'GAME STATE : '.
010100     03  RPT01-SITU           PIC  X(06).
010200     03  FILLER               PIC  X(03)  VALUE SPACES.
010300     03  RPT01-ROTULO-QUIT    PIC  X(07)  VALUE 'QUIT : '.
010400     03  RPT01-QUIT           PIC  X(01).
010500     03  FILLER               PIC  X(63)  VALUE SPACES.
010600*
010700 01  GRP-LINHA-RPT-02.
010800     03  FILLER               PIC  X(01)  VALUE SPACES.
010900     03  RPT02-EXPLIC         PIC  X(60).
011000     03  FILLER               PIC  X(71)  VALUE SPACES.
011100*
011200 01  GRP-LINHA-RPT-03.
011300     03  FILLER               PIC  X(01)  VALUE SPACES.
011400     03  RPT03-ROTULO         PIC  X(20).
011500     03  FILLER               PIC  X(111) VALUE SPACES.
011600*
011700 01  GRP-LINHA-RPT-04.
011800     03  FILLER               PIC  X(05)  VALUE SPACES.
011900     03  RPT04-ROTULO-LIN     PIC  X(04)  VALUE 'ROW '.
012000     03  RPT04-LIN            PIC  9(01).
012100     03  FILLER               PIC  X(03)  VALUE SPACES.
012200     03  RPT04-ROTULO-COL     PIC  X(04)  VALUE 'COL '.
012300     03  RPT04-COL            PIC  9(01).
012400     03  FILLER               PIC  X(05)  VALUE SPACES.
012500     03  RPT04-ROTULO-VAL     PIC  X(07)  VALUE 'VALUE '.
012600     03  RPT04-VAL            PIC  9(01).
012700     03  FILLER               PIC  X(102) VALUE SPACES.
012800*
012900 01  GRP-LINHA-RPT-05.
013000     03  FILLER               PIC  X(05)  VALUE SPACES.
013100     03  RPT05-RANK           PIC  9(02).
013200     03  FILLER               PIC  X(02)  VALUE SPACES.
013300     03  RPT05-LIN            PIC  9(01).
013400     03  FILLER               PIC  X(02)  VALUE SPACES.
013500     03  RPT05-COL            PIC  9(01).
013600     03  FILLER               PIC  X(02)  VALUE SPACES.
013700     03  RPT05-P-VOLT         PIC  9(01).9(04).
013800     03  FILLER               PIC  X(02)  VALUE SPACES.
013900     03  RPT05-VL-ESP         PIC  9(01).9(04).
014000     03  FILLER               PIC  X(02)  VALUE SPACES.
014100     03  RPT05-RISCO          PIC  X(15).
014200     03  FILLER               PIC  X(83)  VALUE SPACES.
014300*
014400 01  GRP-LINHA-RPT-TOTAIS.
014500     03  FILLER               PIC  X(01)  VALUE SPACES.
014600     03  TOT-ROTULO-LIDOS     PIC  X(13)  VALUE 'BOARDS READ: '.
014700     03  TOT-LIDOS            PIC  9(05).
014800     03  FILLER               PIC  X(03)  VALUE SPACES.
014900     03  TOT-ROTULO-ANAL      PIC  X(16)
015000                                   VALUE 'BOARDS ANALYZED:'.
015100     03  TOT-ANAL             PIC  9(05).
015200     03  FILLER               PIC  X(03)  VALUE SPACES.
015300     03  TOT-ROTULO-REJ       PIC  X(16)
015400                                   VALUE 'BOARDS REJECTED:'.
015500     03  TOT-REJ              PIC  9(05).
015600     03  FILLER               PIC  X(78)  VALUE SPACES.
015700*----------------------------------------------------------------*
015800 LOCAL-STORAGE SECTION.
015900*----------------------------------------------------------------*
016000 01  GRP-CTL-LS.
016100     03  FL-FIM-ARQ           PIC  X(01).
016200         88  FIM-DO-ARQUIVO          VALUE 'S'.
016300         88  NAO-FIM-ARQUIVO         VALUE 'N'.
016400     03  FL-FIM-TABU          PIC  X(01).
016500         88  FIM-DO-TABULEIRO        VALUE 'S'.
016600         88  NAO-FIM-TABULEIRO       VALUE 'N'.
016700     03  QT-TABU-LIDOS        PIC  9(05).
016800     03  QT-TABU-ANAL         PIC  9(05).
016900     03  QT-TABU-REJ          PIC  9(05).
017000     03  IC-POS               PIC  9(01)    COMP-5.
017100     03  IC-RC-POS            PIC  9(01)    COMP-5.
017200     03  FILLER               PIC  X(05).
017300*----------------------------------------------------------------*
017400 01  VOLSB742-DADOS.
017500 COPY VOLKB742.
017600*----------------------------------------------------------------*
017700 PROCEDURE DIVISION.
017800*----------------------------------------------------------------*
017900*----------------------------------------------------------------*
018000 000000-PRINCIPAL SECTION.
018100*----------------------------------------------------------------*
018200     PERFORM 100000-PROCEDIMENTOS-INICIAIS
018300
018400     PERFORM 200000-PROCESSAR-1-TABULEIRO THRU 200000-SAI
018500         UNTIL FIM-DO-ARQUIVO
018600
018700     PERFORM 800000-IMPRIMIR-TOTAIS
018800
018900     PERFORM 900000-PROCEDIMENTOS-FINAIS
019000     .
019100 000000-SAI.
019200     STOP RUN.
019300*
019400*----------------------------------------------------------------*
019500 100000-PROCEDIMENTOS-INICIAIS SECTION.
019600*----------------------------------------------------------------*
019700     OPEN INPUT  ENTRADA-TABU
019800     OPEN OUTPUT ANALISE-REL
019900
020000     MOVE ZEROS                   TO QT-TABU-LIDOS
020100                                      QT-TABU-ANAL
020200                                      QT-TABU-REJ
020300     MOVE 'N'                     TO FL-FIM-ARQ
020400
020500     READ ENTRADA-TABU
020600         AT END
020700             MOVE 'S'              TO FL-FIM-ARQ
020800     END-READ
020900     .
021000 100000-SAI.
021100     EXIT.
021200*
021300*----------------------------------------------------------------*
021400 200000-PROCESSAR-1-TABULEIRO SECTION.
021500*----------------------------------------------------------------*
021600     ADD 1 TO QT-TABU-LIDOS
021700
021800     PERFORM 210000-MONTAR-REQUISICAO THRU 210000-SAI
021900
022000     CALL 'VOLSB740' USING VOLSB742-DADOS
022100
022200     IF  VOLSB742-SEQL-ERRO GREATER ZERO
022300         ADD 1 TO QT-TABU-REJ
022400         PERFORM 750000-IMPRIMIR-SECAO-REJEITADA THRU
022500                 750000-SAI
022600     ELSE
022700         CALL 'VOLSB742' USING VOLSB742-DADOS
022800         ADD 1 TO QT-TABU-ANAL
022900         PERFORM 700000-IMPRIMIR-SECAO THRU 700000-SAI
023000     END-IF
023100     .
023200 200000-SAI.
023300     EXIT.
023400*
023500*----------------------------------------------------------------*
023600 210000-MONTAR-REQUISICAO SECTION.
023700*----------------------------------------------------------------*
023800* O REGISTRO CORRENTE (JA LIDO) E SEMPRE O CABECALHO 'H' DO
023900* PROXIMO GRUPO. A PARTIR DELE LE OS 5 'R', OS 5 'C', ZERO OU
024000* MAIS 'T' E O 'E' DE FECHAMENTO, MONTANDO A RQSC EM VOLKB742.
024100*----------------------------------------------------------------*
024200     MOVE ENT-H-ID-TABU            TO VOLSB742-ID-TABU
024300     MOVE ENT-H-MODO                TO VOLSB742-CD-MODO
024400     MOVE ZEROS                     TO VOLSB742-QT-REVELADAS
024500
024600     READ ENTRADA-TABU
024700         AT END
024800             MOVE 'S'                TO FL-FIM-ARQ
024900     END-READ
025000
025100     PERFORM 211000-LER-1-LINHA THRU 211000-SAI
025200         VARYING IC-POS FROM 1 BY 1 UNTIL IC-POS GREATER 5
025300
025400     PERFORM 212000-LER-1-COLUNA THRU 212000-SAI
025500         VARYING IC-POS FROM 1 BY 1 UNTIL IC-POS GREATER 5
025600
025700     MOVE 'N'                       TO FL-FIM-TABU
025800     PERFORM 213000-LER-1-REVELADA THRU 213000-SAI
025900         UNTIL FIM-DO-TABULEIRO OR FIM-DO-ARQUIVO
026000     .
026100 210000-SAI.
026200     EXIT.
026300*
026400 211000-LER-1-LINHA.
026500*-------------------
026600* O INDICE DA LINHA E O PROPRIO ENT-RC-INDICE TRAZIDO PELO
026700* REGISTRO (0-4), NAO O CONTADOR IC-POS DA LEITURA - ASSIM O
026800* GRUPO 'R' FICA NA POSICAO CERTA DA RQSC MESMO QUE CHEGUE FORA
026900* DA ORDEM NO ARQUIVO.
027000     ADD 1 ENT-RC-INDICE GIVING IC-RC-POS
027100     MOVE ENT-RC-SOMA               TO VOLSB742-LIN-SOMA(IC-RC-POS)
027200     MOVE ENT-RC-QT-VOLT            TO VOLSB742-LIN-QT-VOLT
027300                                        (IC-RC-POS)
027400
027500     READ ENTRADA-TABU
027600         AT END
027700             MOVE 'S'                TO FL-FIM-ARQ
027800     END-READ
027900     .
028000 211000-SAI.
028100     EXIT.
028200*
028300 212000-LER-1-COLUNA.
028400*--------------------
028500* MESMA REGRA DE INDEXACAO DA 211000, PARA O GRUPO 'C'.
028600     ADD 1 ENT-RC-INDICE GIVING IC-RC-POS
028700     MOVE ENT-RC-SOMA               TO VOLSB742-COL-SOMA(IC-RC-POS)
028800     MOVE ENT-RC-QT-VOLT            TO VOLSB742-COL-QT-VOLT
028900                                        (IC-RC-POS)
029000     READ ENTRADA-TABU
029100         AT END
029200             MOVE 'S'                TO FL-FIM-ARQ
029300     END-READ
029400     .
029500 212000-SAI.
029600     EXIT.
029700*
029800 213000-LER-1-REVELADA.
029900*----------------------
030000     IF  ENT-T-TIPO EQUAL 'E'
030100         MOVE 'S'                    TO FL-FIM-TABU
030200         READ ENTRADA-TABU
030300             AT END
030400                 MOVE 'S'              TO FL-FIM-ARQ
030500         END-READ
030600     ELSE
030700         ADD 1 TO VOLSB742-QT-REVELADAS
030800         MOVE ENT-T-LINHA             TO VOLSB742-REV-LIN
030900             (VOLSB742-QT-REVELADAS)
031000         MOVE ENT-T-COLUNA            TO VOLSB742-REV-COL
031100             (VOLSB742-QT-REVELADAS)
031200         MOVE ENT-T-VALOR             TO VOLSB742-REV-VAL
031300             (VOLSB742-QT-REVELADAS)
031400
031500         READ ENTRADA-TABU
031600             AT END
031700                 MOVE 'S'              TO FL-FIM-ARQ
031800         END-READ
031900     END-IF
032000     .
032100 213000-SAI.
032200     EXIT.
032300*
032400*----------------------------------------------------------------*
032500 700000-IMPRIMIR-SECAO SECTION.
032600*----------------------------------------------------------------*
032700     PERFORM 710000-IMPRIMIR-CABECALHO THRU 710000-SAI
032800     PERFORM 720000-IMPRIMIR-EXPLICACAO THRU 720000-SAI
032900
033000     IF  VOLSB742-QT-SEGURAS GREATER ZERO
033100         PERFORM 730000-IMPRIMIR-SEGURAS THRU 730000-SAI
033200     END-IF
033300
033400     IF  VOLSB742-QT-VOLTORB GREATER ZERO
033500         PERFORM 735000-IMPRIMIR-VOLTORB THRU 735000-SAI
033600     END-IF
033700
033800     IF  VOLSB742-QT-FORCADAS GREATER ZERO
033900         PERFORM 740000-IMPRIMIR-FORCADAS THRU 740000-SAI
034000     END-IF
034100
034200     IF  VOLSB742-QT-RECOM GREATER ZERO
034300         PERFORM 745000-IMPRIMIR-RECOMENDACOES THRU 745000-SAI
034400     END-IF
034500     .
034600 700000-SAI.
034700     EXIT.
034800*
034900 710000-IMPRIMIR-CABECALHO.
035000*--------------------------
035100     MOVE SPACES                  TO ANALISE-LINHA
035200     MOVE VOLSB742-ID-TABU         TO RPT01-ID-TABU
035300     MOVE VOLSB742-CD-MODO         TO RPT01-MODO
035400     MOVE VOLSB742-SITU-JOGO       TO RPT01-SITU
035500     MOVE VOLSB742-FL-DESISTIR     TO RPT01-QUIT
035600     MOVE GRP-LINHA-RPT-01         TO ANALISE-LINHA
035700     WRITE ANALISE-LINHA
035800     .
035900 710000-SAI.
036000     EXIT.
036100*
036200 720000-IMPRIMIR-EXPLICACAO.
036300*---------------------------
036400     MOVE SPACES                  TO ANALISE-LINHA
036500     MOVE VOLSB742-TX-EXPLIC       TO RPT02-EXPLIC
036600     MOVE GRP-LINHA-RPT-02         TO ANALISE-LINHA
036700     WRITE ANALISE-LINHA
036800     .
036900 720000-SAI.
037000     EXIT.
037100*
037200 730000-IMPRIMIR-SEGURAS.
037300*------------------------
037400     MOVE SPACES                  TO ANALISE-LINHA
037500     MOVE 'GUARANTEED SAFE :'      TO RPT03-ROTULO
037600     MOVE GRP-LINHA-RPT-03         TO ANALISE-LINHA
037700     WRITE ANALISE-LINHA
037800
037900     PERFORM 730100-IMPRIMIR-1-SEGURA THRU 730100-SAI
038000         VARYING IC-POS FROM 1 BY 1
038100             UNTIL IC-POS GREATER VOLSB742-QT-SEGURAS
038200     .
038300 730000-SAI.
038400     EXIT.
038500*
038600 730100-IMPRIMIR-1-SEGURA.
038700*-------------------------
038800     MOVE SPACES                   TO ANALISE-LINHA
038900     MOVE VOLSB742-SEG-LIN(IC-POS)  TO RPT04-LIN
039000     MOVE VOLSB742-SEG-COL(IC-POS)  TO RPT04-COL
039100     MOVE ZEROS                     TO RPT04-VAL
039200     MOVE GRP-LINHA-RPT-04          TO ANALISE-LINHA
039300     WRITE ANALISE-LINHA
039400     .
039500 730100-SAI.
039600     EXIT.
039700*
039800 735000-IMPRIMIR-VOLTORB.
039900*------------------------
040000     MOVE SPACES                  TO ANALISE-LINHA
040100     MOVE 'GUARANTEED VOLTORB :'   TO RPT03-ROTULO
040200     MOVE GRP-LINHA-RPT-03         TO ANALISE-LINHA
040300     WRITE ANALISE-LINHA
040400
040500     PERFORM 735100-IMPRIMIR-1-VOLTORB THRU 735100-SAI
040600         VARYING IC-POS FROM 1 BY 1
040700             UNTIL IC-POS GREATER VOLSB742-QT-VOLTORB
040800     .
040900 735000-SAI.
041000     EXIT.
041100*
041200 735100-IMPRIMIR-1-VOLTORB.
041300*--------------------------
041400     MOVE SPACES                   TO ANALISE-LINHA
041500     MOVE VOLSB742-VOL-LIN(IC-POS)  TO RPT04-LIN
041600     MOVE VOLSB742-VOL-COL(IC-POS)  TO RPT04-COL
041700     MOVE ZEROS                     TO RPT04-VAL
041800     MOVE GRP-LINHA-RPT-04          TO ANALISE-LINHA
041900     WRITE ANALISE-LINHA
042000     .
042100 735100-SAI.
042200     EXIT.
042300*
042400 740000-IMPRIMIR-FORCADAS.
042500*-------------------------
042600     MOVE SPACES                  TO ANALISE-LINHA
042700     MOVE 'FORCED VALUES :'        TO RPT03-ROTULO
042800     MOVE GRP-LINHA-RPT-03         TO ANALISE-LINHA
042900     WRITE ANALISE-LINHA
043000
043100     PERFORM 740100-IMPRIMIR-1-FORCADA THRU 740100-SAI
043200         VARYING IC-POS FROM 1 BY 1
043300             UNTIL IC-POS GREATER VOLSB742-QT-FORCADAS
043400     .
043500 740000-SAI.
043600     EXIT.
043700*
043800 740100-IMPRIMIR-1-FORCADA.
043900*--------------------------
044000     MOVE SPACES                   TO ANALISE-LINHA
044100     MOVE VOLSB742-FRC-LIN(IC-POS)  TO RPT04-LIN
044200     MOVE VOLSB742-FRC-COL(IC-POS)  TO RPT04-COL
044300     MOVE VOLSB742-FRC-VAL(IC-POS)  TO RPT04-VAL
044400     MOVE GRP-LINHA-RPT-04          TO ANALISE-LINHA
044500     WRITE ANALISE-LINHA
044600     .
044700 740100-SAI.
044800     EXIT.
044900*
045000 745000-IMPRIMIR-RECOMENDACOES.
045100*------------------------------
045200     MOVE SPACES                  TO ANALISE-LINHA
045300     MOVE 'RECOMMENDATIONS :'      TO RPT03-ROTULO
045400     MOVE GRP-LINHA-RPT-03         TO ANALISE-LINHA
045500     WRITE ANALISE-LINHA
045600
045700     PERFORM 745100-IMPRIMIR-1-RECOM THRU 745100-SAI
045800         VARYING IC-POS FROM 1 BY 1
045900             UNTIL IC-POS GREATER VOLSB742-QT-RECOM
046000     .
046100 745000-SAI.
046200     EXIT.
046300*
046400 745100-IMPRIMIR-1-RECOM.
046500*------------------------
046600     MOVE SPACES                   TO ANALISE-LINHA
046700     MOVE IC-POS                    TO RPT05-RANK
046800     MOVE VOLSB742-REC-LIN(IC-POS)  TO RPT05-LIN
046900     MOVE VOLSB742-REC-COL(IC-POS)  TO RPT05-COL
047000     MOVE VOLSB742-REC-P-VOLT(IC-POS)
047100                                     TO RPT05-P-VOLT
047200     MOVE VOLSB742-REC-VL-ESP(IC-POS)
047300                                     TO RPT05-VL-ESP
047400     MOVE VOLSB742-REC-RISCO(IC-POS) TO RPT05-RISCO
047500     MOVE GRP-LINHA-RPT-05           TO ANALISE-LINHA
047600     WRITE ANALISE-LINHA
047700     .
047800 745100-SAI.
047900     EXIT.
048000*
048100*----------------------------------------------------------------*
048200 750000-IMPRIMIR-SECAO-REJEITADA SECTION.
048300*----------------------------------------------------------------*
048400     MOVE SPACES                  TO ANALISE-LINHA
048500     MOVE VOLSB742-ID-TABU         TO RPT01-ID-TABU
048600     MOVE VOLSB742-CD-MODO         TO RPT01-MODO
048700     MOVE 'ACTIVE'                 TO RPT01-SITU
048800     MOVE 'Y'                      TO RPT01-QUIT
048900     MOVE GRP-LINHA-RPT-01         TO ANALISE-LINHA
049000     WRITE ANALISE-LINHA
049100
049200     MOVE SPACES                  TO ANALISE-LINHA
049300     MOVE VOLSB742-TX-ERRO           TO RPT02-EXPLIC
049400     MOVE GRP-LINHA-RPT-02         TO ANALISE-LINHA
049500     WRITE ANALISE-LINHA
049600     .
049700 750000-SAI.
049800     EXIT.
049900*
050000*----------------------------------------------------------------*
050100 800000-IMPRIMIR-TOTAIS SECTION.
050200*----------------------------------------------------------------*
050300     MOVE SPACES                  TO ANALISE-LINHA
050400     MOVE QT-TABU-LIDOS            TO TOT-LIDOS
050500     MOVE QT-TABU-ANAL             TO TOT-ANAL
050600     MOVE QT-TABU-REJ              TO TOT-REJ
050700     MOVE GRP-LINHA-RPT-TOTAIS      TO ANALISE-LINHA
050800     WRITE ANALISE-LINHA
050900     .
051000 800000-SAI.
051100     EXIT.
051200*
051300*----------------------------------------------------------------*
051400 900000-PROCEDIMENTOS-FINAIS SECTION.
051500*----------------------------------------------------------------*
051600     CLOSE ENTRADA-TABU
051700     CLOSE ANALISE-REL
051800     .
051900 900000-SAI.
052000     EXIT.
052100*
052200*----------------------------------------------------------------*
052300 999000-ERRO SECTION.
052400*----------------------------------------------------------------*
052500 999001-ERRO.
052600*------------
052700     DISPLAY CTE-PROG ' 999001 - ERRO DE LEITURA DO ARQUIVO'
052800                       ' DE ENTRADA'
052900     MOVE 888                     TO RETURN-CODE
053000     PERFORM 000000-SAI
053100     .
053200 999000-SAI.
053300     EXIT.
053400
053500
053600
053700
053800
